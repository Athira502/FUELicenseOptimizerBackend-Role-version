000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   FUE030.
000300 AUTHOR.       FRANCISCO A. ROLIM DE MOURA JR.
000400 INSTALLATION. HBSIS.
000500 DATE-WRITTEN. 09/04/1986.
000600 DATE-COMPILED.
000700 SECURITY.
000800*
000900*-----------------------------------------------------------------*
001000* SISTEMA......: FUE  -  CARGA DE DADOS DE LICENCIAMENTO FUE       *
001100*-----------------------------------------------------------------*
001200* ANALISTA.....: FRANCISCO A. ROLIM DE MOURA JR                    *
001300* LINGUAGEM....: COBOL                                             *
001400* PROGRAMADOR..: FRANCISCO A. ROLIM DE MOURA JR                    *
001500* DATA.........: 09/04/1986                                        *
001600*-----------------------------------------------------------------*
001700* OBJETIVO.....: FUE030 - CARGA DO CSV DE MAPEAMENTO DE PAPEL      *
001800*                (ROLE) PARA APLICATIVOS SAP FIORI, 13 COLUNAS.    *
001900*                PRIMEIRA LINHA DO CSV E CABECALHO, SEMPRE          *
002000*                IGNORADA. GRAVA NO DATASET                        *
002100*                Z_FUE_..._ROLE_FIORI_DATA.                        *
002200* CHAMADO POR..: FUE000 (VIA CALL, AREA FUE-LINKAGE-AREA)          *
002300*-----------------------------------------------------------------*
002400* HISTORICO DE ALTERACOES                                          *
002500*-----------------------------------------------------------------*
002600* DATA       PROGR  CHAMADO   DESCRICAO                            *
002700* ---------- ------ --------- -------------------------------------*
002800* 09/04/1986 FRM    CR-0004   VERSAO INICIAL - CARGA DO CSV DE      *
002900*                              MAPEAMENTO PARA APLICATIVOS FIORI    *
003000* 19/11/1991 JCS    CR-0022   PADRONIZADO NOME DO DATASET DE SAIDA  *
003100*                              USANDO A NOVA SUB-ROTINA FUECLN      *
003200* 30/06/1994 JCS    CR-0033   TABELA INTERMEDIARIA EM MEMORIA -     *
003300*                              GRAVACAO SO OCORRE SE TODO O CSV FOR *
003400*                              VALIDO (TUDO OU NADA)                *
003500* 08/09/1998 MTR    CR-0047   REVISAO DE PRONTIDAO PARA O ANO 2000  *
003600*                              - ROTINA NAO MANIPULA DATAS, SOMENTE *
003700*                              TEXTO; CERTIFICADA SEM PENDENCIAS DE  *
003800*                              VIRADA DE SECULO.                    *
003900* 14/02/2003 ALM    CR-0058   PADRONIZADO PREFIXO "Z_FUE_" CONFORME *
004000*                              NOVA CONVENCAO DE NOMES DE DATASET   *
004100*-----------------------------------------------------------------*
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS FUE-DIGITO IS "0" THRU "9".
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT FIORCSV ASSIGN TO FIORCSV
005000            FILE STATUS IS FS-FIORCSV
005100            ORGANIZATION IS LINE SEQUENTIAL.
005200     COPY FIORDAT.SEL.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  FIORCSV
005700     LABEL RECORD IS STANDARD.
005800 01  REG-FIORCSV                  PIC X(600).
005900 01  REG-FIORCSV-ALT REDEFINES REG-FIORCSV.
006000     05  FIORCSV-CHAR             PIC X(01) OCCURS 600 TIMES.
006100*
006200 COPY FIORDAT.FD.
006300*
006400 WORKING-STORAGE SECTION.
006500 01  FS-FIORCSV                   PIC 9(02) VALUE ZERO.
006600 01  FS-FIOROUT                   PIC 9(02) VALUE ZERO.
006700*
006800 77  WS-SKIP-SW                PIC X(01) VALUE "N".
006900     88  WS-SKIP-YES                      VALUE "Y".
007000 77  WS-EOF-SW                 PIC X(01) VALUE "N".
007100     88  WS-EOF-YES                       VALUE "Y".
007200 77  WS-ERROR-SW               PIC X(01) VALUE "N".
007300     88  WS-ERROR-YES                     VALUE "Y".
007400*
007500 77  WS-ROW-NO                 PIC 9(07) COMP VALUE ZERO.
007600 77  WS-COL-COUNT              PIC 9(02) COMP VALUE ZERO.
007700 77  WS-DATA-COUNT             PIC 9(07) COMP VALUE ZERO.
007800 77  WS-TRUNC-COUNT            PIC 9(07) COMP VALUE ZERO.
007900 77  WS-IDX                    PIC 9(07) COMP VALUE ZERO.
008000*
008300 01  WS-SUFFIX                    PIC X(30) VALUE "ROLE_FIORI_DATA".
008400*
008500 01  WS-LINE                      PIC X(600).
008600 01  WS-LINE-ALT REDEFINES WS-LINE.
008700     05  WS-LINE-CHAR              PIC X(01) OCCURS 600 TIMES.
008800*                                   MANTIDO PARA CONSULTA POSICIONAL
008900*                                   DE DEPURACAO - NAO MAIS UTILIZADO.
009000*
009100 01  WS-COLUNAS.
009200     05  WS-F01                    PIC X(30).
009300     05  WS-F02                    PIC X(60).
009400     05  WS-F03                    PIC X(60).
009500     05  WS-F04                    PIC X(30).
009600     05  WS-F05                    PIC X(30).
009700     05  WS-F06                    PIC X(60).
009800     05  WS-F07                    PIC X(20).
009900     05  WS-F08                    PIC X(60).
010000     05  WS-F09                    PIC X(10).
010100     05  WS-F10                    PIC X(20).
010200     05  WS-F11                    PIC X(40).
010300     05  WS-F12                    PIC X(40).
010400     05  WS-F13                    PIC X(60).
010500*
010600*-----------------------------------------------------------------*
010700* TABELA DE SAIDA EM MEMORIA - A CARGA SO E GRAVADA NO DATASET SE  *
010800* TODO O CSV FOR VALIDO (TUDO OU NADA - CR-0033).                  *
010900*-----------------------------------------------------------------*
011000 01  WS-OUT-TABLE.
011100     05  WS-OUT-ENTRY OCCURS 9999 TIMES.
011200         10  WS-OUT-ROLE               PIC X(30).
011300         10  WS-OUT-ROLE-DESC          PIC X(60).
011400         10  WS-OUT-TILE-MATCH         PIC X(60).
011500         10  WS-OUT-SEM-OBJECT         PIC X(30).
011600         10  WS-OUT-ACTION             PIC X(30).
011700         10  WS-OUT-TITLE-SUBTITLE     PIC X(60).
011800         10  WS-OUT-APPL-TYPE          PIC X(20).
011900         10  WS-OUT-APPL-RESOURCES     PIC X(60).
012000         10  WS-OUT-FIORI-ID           PIC X(10).
012100         10  WS-OUT-COMPONENT-ID       PIC X(20).
012200         10  WS-OUT-ODATA-SVC          PIC X(40).
012300         10  WS-OUT-CATALOG-ID         PIC X(40).
012400         10  WS-OUT-CATALOG-TITLE      PIC X(60).
012500*
012600 LINKAGE SECTION.
012700 COPY FUEPARM.FD.
012800*
012900 PROCEDURE DIVISION USING FUE-LINKAGE-AREA.
013000 FUE030-MAIN.
013100     PERFORM FUE030-OPEN-INPUT THRU FUE030-OPEN-INPUT-EXIT.
013200     IF WS-SKIP-YES
013300        GO TO FUE030-MAIN-EXIT.
013400     PERFORM FUE030-ENSURE-TARGET THRU FUE030-ENSURE-TARGET-EXIT.
013450     MOVE WS-TRUNC-COUNT TO FUE-TRUNC-COUNT.
013500     MOVE 1 TO WS-ROW-NO
013600     READ FIORCSV INTO WS-LINE
013700         AT END MOVE "Y" TO WS-EOF-SW.
013800     PERFORM FUE030-READ-ROW THRU FUE030-READ-ROW-EXIT
013900             UNTIL WS-EOF-YES OR WS-ERROR-YES.
014000     CLOSE FIORCSV.
014100     IF WS-ERROR-YES
014200        MOVE 2 TO FUE-RETURN-CODE
014300        MOVE WS-ROW-NO TO FUE-ERROR-ROW
014400        MOVE "Not enough columns." TO FUE-RETURN-MSG
014500        CLOSE FIOROUT
014600        GO TO FUE030-MAIN-EXIT.
014700     PERFORM FUE030-WRITE-TARGET THRU FUE030-WRITE-TARGET-EXIT.
014800     PERFORM FUE030-REPORT-RESULT THRU FUE030-REPORT-RESULT-EXIT.
014900 FUE030-MAIN-EXIT.
015000     GOBACK.
015100*-----------------------------------------------------------------*
015200* FUE030-OPEN-INPUT - ABRE O CSV DE ENTRADA; SE NAO EXISTIR        *
015300* (FILE STATUS 35), MARCA O PASSO COMO "SKIPPED".                  *
015400*-----------------------------------------------------------------*
015500 FUE030-OPEN-INPUT.
015600     MOVE "N" TO WS-SKIP-SW
015700     OPEN INPUT FIORCSV.
015800     IF FS-FIORCSV = 35
015900        MOVE "Y" TO WS-SKIP-SW
016000        MOVE 1 TO FUE-RETURN-CODE
016100        MOVE ZERO TO FUE-TRUNC-COUNT
016200        MOVE ZERO TO FUE-REC-COUNT
016300        MOVE ZERO TO FUE-ERROR-ROW
016400        MOVE "No FIORI file provided, skipping load"
016500             TO FUE-RETURN-MSG.
016600 FUE030-OPEN-INPUT-EXIT.
016700     EXIT.
016800*-----------------------------------------------------------------*
016900* FUE030-ENSURE-TARGET - MONTA O NOME DO DATASET (VIA FUECLN),     *
017000* CONTA OS REGISTROS EXISTENTES E REABRE EM MODO OUTPUT (TRUNCA).  *
017100*-----------------------------------------------------------------*
017200 FUE030-ENSURE-TARGET.
017300     CALL "FUECLN" USING FUE-CLIENT FUE-SYSTEM WS-SUFFIX
017400                          FUE-DSNAME.
017500     MOVE ZERO TO WS-TRUNC-COUNT
017600     OPEN INPUT FIOROUT.
017700     IF FS-FIOROUT NOT = 35
017800        PERFORM FUE030-COUNT-OLD THRU FUE030-COUNT-OLD-EXIT
017900                UNTIL FS-FIOROUT = 10
018000        CLOSE FIOROUT.
018100     OPEN OUTPUT FIOROUT.
018200 FUE030-ENSURE-TARGET-EXIT.
018300     EXIT.
018400 FUE030-COUNT-OLD.
018500     READ FIOROUT
018600         AT END
018700            MOVE 10 TO FS-FIOROUT
018800         NOT AT END
018900            ADD 1 TO WS-TRUNC-COUNT.
019000 FUE030-COUNT-OLD-EXIT.
019100     EXIT.
019200*-----------------------------------------------------------------*
019300* FUE030-READ-ROW - LE UMA LINHA DE DADOS, QUEBRA EM COLUNAS E     *
019400* ACUMULA NA TABELA DE SAIDA; LINHA COM MENOS DE 13 COLUNAS ABORTA *
019500* A CARGA (BUSINESS RULES: CSV LOADS).                             *
019600*-----------------------------------------------------------------*
019700 FUE030-READ-ROW.
019800     ADD 1 TO WS-ROW-NO
019900     READ FIORCSV INTO WS-LINE
020000         AT END
020100            MOVE "Y" TO WS-EOF-SW
020200            GO TO FUE030-READ-ROW-EXIT.
020300     PERFORM FUE030-SPLIT-ROW THRU FUE030-SPLIT-ROW-EXIT.
020400     IF WS-COL-COUNT < 13
020500        MOVE "Y" TO WS-ERROR-SW
020600        GO TO FUE030-READ-ROW-EXIT.
020700     ADD 1 TO WS-DATA-COUNT
020800     MOVE WS-F01 TO WS-OUT-ROLE(WS-DATA-COUNT)
020900     MOVE WS-F02 TO WS-OUT-ROLE-DESC(WS-DATA-COUNT)
021000     MOVE WS-F03 TO WS-OUT-TILE-MATCH(WS-DATA-COUNT)
021100     MOVE WS-F04 TO WS-OUT-SEM-OBJECT(WS-DATA-COUNT)
021200     MOVE WS-F05 TO WS-OUT-ACTION(WS-DATA-COUNT)
021300     MOVE WS-F06 TO WS-OUT-TITLE-SUBTITLE(WS-DATA-COUNT)
021400     MOVE WS-F07 TO WS-OUT-APPL-TYPE(WS-DATA-COUNT)
021500     MOVE WS-F08 TO WS-OUT-APPL-RESOURCES(WS-DATA-COUNT)
021600     MOVE WS-F09 TO WS-OUT-FIORI-ID(WS-DATA-COUNT)
021700     MOVE WS-F10 TO WS-OUT-COMPONENT-ID(WS-DATA-COUNT)
021800     MOVE WS-F11 TO WS-OUT-ODATA-SVC(WS-DATA-COUNT)
021900     MOVE WS-F12 TO WS-OUT-CATALOG-ID(WS-DATA-COUNT)
022000     MOVE WS-F13 TO WS-OUT-CATALOG-TITLE(WS-DATA-COUNT).
022100 FUE030-READ-ROW-EXIT.
022200     EXIT.
022300*-----------------------------------------------------------------*
022400* FUE030-SPLIT-ROW - QUEBRA A LINHA CORRENTE EM COLUNAS SEPARADAS  *
022500* POR VIRGULA. TALLYING IN CONTA QUANTAS COLUNAS FORAM DE FATO     *
022600* RECEBIDAS (DETECTA LINHA COM MENOS DE 13 COLUNAS).               *
022700*-----------------------------------------------------------------*
022800 FUE030-SPLIT-ROW.
022900     MOVE SPACES TO WS-COLUNAS
023000     MOVE ZERO TO WS-COL-COUNT
023100     UNSTRING WS-LINE DELIMITED BY ","
023200         INTO WS-F01 WS-F02 WS-F03 WS-F04 WS-F05 WS-F06 WS-F07
023300              WS-F08 WS-F09 WS-F10 WS-F11 WS-F12 WS-F13
023400         TALLYING IN WS-COL-COUNT
023500     END-UNSTRING.
023600 FUE030-SPLIT-ROW-EXIT.
023700     EXIT.
023800*-----------------------------------------------------------------*
023900* FUE030-WRITE-TARGET - GRAVA TODAS AS LINHAS VALIDAS NO DATASET   *
024000* role-fiori (TUDO-OU-NADA).                                       *
024100*-----------------------------------------------------------------*
024200 FUE030-WRITE-TARGET.
024300     PERFORM FUE030-WRITE-ONE
024400        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-DATA-COUNT.
024500     CLOSE FIOROUT.
024600 FUE030-WRITE-TARGET-EXIT.
024700     EXIT.
024800 FUE030-WRITE-ONE.
024900     MOVE SPACES TO REG-FIOROUT
025000     MOVE WS-OUT-ROLE(WS-IDX)           TO FIOR-ROLE
025100     MOVE WS-OUT-ROLE-DESC(WS-IDX)      TO FIOR-ROLE-DESCRIPTION
025200     MOVE WS-OUT-TILE-MATCH(WS-IDX)     TO
025300          FIOR-TILE-TM-MATCH-TEXT
025400     MOVE WS-OUT-SEM-OBJECT(WS-IDX)     TO FIOR-SEMANTIC-OBJECT
025500     MOVE WS-OUT-ACTION(WS-IDX)         TO FIOR-ACTION
025600     MOVE WS-OUT-TITLE-SUBTITLE(WS-IDX) TO
025700          FIOR-TITLE-SUBTITLE-INFO
025800     MOVE WS-OUT-APPL-TYPE(WS-IDX)      TO FIOR-APPLICATION-TYPE
025900     MOVE WS-OUT-APPL-RESOURCES(WS-IDX) TO
026000          FIOR-APPLICATION-RESOURCES
026100     MOVE WS-OUT-FIORI-ID(WS-IDX)       TO FIOR-SAP-FIORI-ID
026200     MOVE WS-OUT-COMPONENT-ID(WS-IDX)   TO FIOR-APPL-COMPONENT-ID
026300     MOVE WS-OUT-ODATA-SVC(WS-IDX)      TO
026400          FIOR-ODATA-SERVICE-NAME
026500     MOVE WS-OUT-CATALOG-ID(WS-IDX)     TO FIOR-CATALOG-ID
026600     MOVE WS-OUT-CATALOG-TITLE(WS-IDX)  TO FIOR-CATALOG-TITLE
026700     WRITE REG-FIOROUT.
026800*-----------------------------------------------------------------*
026900* FUE030-REPORT-RESULT - DEVOLVE AO CHAMADOR AS CONTAGENS E O      *
027000* CODIGO DE RETORNO DE SUCESSO.                                    *
027100*-----------------------------------------------------------------*
027200 FUE030-REPORT-RESULT.
027300     MOVE WS-DATA-COUNT  TO FUE-REC-COUNT
027400     MOVE WS-TRUNC-COUNT TO FUE-TRUNC-COUNT
027500     MOVE ZERO TO FUE-RETURN-CODE
027600     MOVE ZERO TO FUE-ERROR-ROW
027700     MOVE SPACES TO FUE-RETURN-MSG.
027800 FUE030-REPORT-RESULT-EXIT.
027900     EXIT.
