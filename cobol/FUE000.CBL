000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   FUE000.
000300 AUTHOR.       FRANCISCO A. ROLIM DE MOURA JR.
000400 INSTALLATION. HBSIS.
000500 DATE-WRITTEN. 07/05/1986.
000600 DATE-COMPILED.
000700 SECURITY.
000800*
000900*-----------------------------------------------------------------*
001000* SISTEMA......: FUE  -  CARGA DE DADOS DE LICENCIAMENTO FUE       *
001100*-----------------------------------------------------------------*
001200* ANALISTA.....: FRANCISCO A. ROLIM DE MOURA JR                    *
001300* LINGUAGEM....: COBOL                                             *
001400* PROGRAMADOR..: FRANCISCO A. ROLIM DE MOURA JR                    *
001500* DATA.........: 07/05/1986                                        *
001600*-----------------------------------------------------------------*
001700* OBJETIVO.....: FUE000 - PROGRAMA DE CONTROLE (DRIVER) DO BATCH    *
001800*                DE CARGA FUE. LE O CARTAO DE PARAMETROS            *
001900*                (CLIENTE/SISTEMA), CHAMA EM SEQUENCIA AS 6 ROTINAS *
002000*                DE CARGA (FUE010 A FUE060) E EMITE O RELATORIO     *
002100*                RESUMO (SKIPPED/TRUNCATED/LOADED/ERROR) COM O      *
002200*                TOTAL GERAL DE REGISTROS CARREGADOS.               *
002300* CHAMADO POR..: JCL DE PRODUCAO (PASSO UNICO DO JOB FUEBATCH)     *
002400*-----------------------------------------------------------------*
002500* HISTORICO DE ALTERACOES                                          *
002600*-----------------------------------------------------------------*
002700* DATA       PROGR  CHAMADO   DESCRICAO                            *
002800* ---------- ------ --------- -------------------------------------*
002900* 07/05/1986 FRM    CR-0008   VERSAO INICIAL - PROGRAMA DE CONTROLE *
003000*                              DO BATCH, CHAMANDO AS 6 CARGAS NA     *
003100*                              ORDEM LICE/AUTH/FIORI/MDRV/URL/USER   *
003200* 05/05/1988 FRM    CR-0009   INCLUIDO RELATORIO RESUMO COM LINHAS   *
003300*                              SKIPPED/TRUNCATED/LOADED/ERROR E      *
003400*                              TOTAL GERAL                           *
003500* 19/11/1991 JCS    CR-0022   CARTAO DE PARAMETROS PASSA A TRAZER    *
003600*                              CLIENTE E SISTEMA SEPARADOS POR       *
003700*                              VIRGULA (ANTES VINHA EM POSICOES FIXAS)*
003800* 08/09/1998 MTR    CR-0047   REVISAO DE PRONTIDAO PARA O ANO 2000  *
003900*                              - ROTINA NAO MANIPULA DATAS, SOMENTE *
004000*                              TEXTO; CERTIFICADA SEM PENDENCIAS DE  *
004100*                              VIRADA DE SECULO.                    *
004200* 14/02/2003 ALM    CR-0058   AJUSTADO RELATORIO PARA REFLETIR O     *
004300*                              NOVO PREFIXO "Z_FUE_" DOS DATASETS     *
004400*-----------------------------------------------------------------*
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     CLASS FUE-DIGITO IS "0" THRU "9".
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PARMCARD ASSIGN TO PARMCARD
005300            FILE STATUS IS FS-PARMCARD
005400            ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT REPORT   ASSIGN TO REPORT
005600            FILE STATUS IS FS-REPORT
005700            ORGANIZATION IS LINE SEQUENTIAL.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  PARMCARD
006200     LABEL RECORD IS STANDARD.
006300 01  REG-PARMCARD                 PIC X(80).
006400 01  REG-PARMCARD-ALT REDEFINES REG-PARMCARD.
006500     05  PARMCARD-CHAR            PIC X(01) OCCURS 80 TIMES.
006600*
006700 FD  REPORT
006800     LABEL RECORD IS STANDARD.
006900 01  REG-REPORT                   PIC X(100).
007000 01  REG-REPORT-ALT REDEFINES REG-REPORT.
007100     05  REPORT-CHAR               PIC X(01) OCCURS 100 TIMES.
007200*
007300 WORKING-STORAGE SECTION.
007400 01  FS-PARMCARD                  PIC 9(02) VALUE ZERO.
007500 01  FS-REPORT                    PIC 9(02) VALUE ZERO.
007600*
007700*-----------------------------------------------------------------*
007800* AREA DE COMUNICACAO COM AS ROTINAS DE CARGA - PASSADA POR        *
007900* REFERENCIA A CADA CALL (FUE010 A FUE060). O PROPRIO FUE000 E O    *
008000* DONO DA AREA (NAO HA LINKAGE SECTION - FUE000 E O PROGRAMA        *
008100* PRINCIPAL DO JOB).                                                *
008200*-----------------------------------------------------------------*
008300 COPY FUEPARM.FD.
008400*
008500 77  WS-GRAND-TOTAL            PIC 9(09) COMP VALUE ZERO.
008600 77  WS-ROW-START              PIC 9(02) COMP VALUE ZERO.
008700*
008900 01  WS-UNIT-TAG                  PIC X(14).
009000*
009100 01  WS-ROW-EDIT                  PIC Z(6)9.
009200 01  WS-ROW-TEXT REDEFINES WS-ROW-EDIT.
009300     05  WS-ROW-CHAR               PIC X(01) OCCURS 7 TIMES.
009400*
009500 01  WS-DSNAME-WORK                PIC X(64).
009600*
009700 01  WS-REPORT-LINE                PIC X(100).
009800*
009900 LINKAGE SECTION.
010000*                                   (FUE000 NAO POSSUI LINKAGE SECTION
010100*                                    - E O PROGRAMA PRINCIPAL DO JOB)
010200*
010300 PROCEDURE DIVISION.
010400 FUE000-MAIN.
010500     PERFORM FUE000-INIT THRU FUE000-INIT-EXIT.
010600     PERFORM FUE000-CALL-LICE THRU FUE000-CALL-LICE-EXIT.
010700     PERFORM FUE000-CALL-AUTH THRU FUE000-CALL-AUTH-EXIT.
010800     PERFORM FUE000-CALL-FIORI THRU FUE000-CALL-FIORI-EXIT.
010900     PERFORM FUE000-CALL-MDRV THRU FUE000-CALL-MDRV-EXIT.
011000     PERFORM FUE000-CALL-URL THRU FUE000-CALL-URL-EXIT.
011100     PERFORM FUE000-CALL-USER THRU FUE000-CALL-USER-EXIT.
011200     PERFORM FUE000-GRAND-TOTAL THRU FUE000-GRAND-TOTAL-EXIT.
011300     PERFORM FUE000-TERM THRU FUE000-TERM-EXIT.
011400     STOP RUN.
011500*-----------------------------------------------------------------*
011600* FUE000-INIT - LE O CARTAO DE PARAMETROS (CLIENTE,SISTEMA) E      *
011700* ABRE O RELATORIO RESUMO.                                         *
011800*-----------------------------------------------------------------*
011900 FUE000-INIT.
012000     MOVE ZERO TO WS-GRAND-TOTAL
012100     OPEN INPUT PARMCARD.
012200     MOVE SPACES TO FUE-CLIENT FUE-SYSTEM
012300     READ PARMCARD
012400         AT END
012500            DISPLAY "FUE000 - CARTAO DE PARAMETROS AUSENTE OU VAZIO".
012600     IF FS-PARMCARD = 00
012700        UNSTRING REG-PARMCARD DELIMITED BY ","
012800            INTO FUE-CLIENT FUE-SYSTEM
012900        END-UNSTRING.
013000     CLOSE PARMCARD.
013100     OPEN OUTPUT REPORT.
013200 FUE000-INIT-EXIT.
013300     EXIT.
013400*-----------------------------------------------------------------*
013500* FUE000-CALL-LICE - CHAMA A CARGA DA LICE (XML) E REPORTA.        *
013600*-----------------------------------------------------------------*
013700 FUE000-CALL-LICE.
013800     MOVE "LICE"  TO WS-UNIT-TAG
013900     CALL "FUE010" USING FUE-LINKAGE-AREA.
014000     PERFORM FUE000-REPORT-LOAD THRU FUE000-REPORT-LOAD-EXIT.
014100 FUE000-CALL-LICE-EXIT.
014200     EXIT.
014300*-----------------------------------------------------------------*
014400* FUE000-CALL-AUTH - CHAMA A CARGA DE AUTORIZACAO E REPORTA.       *
014500*-----------------------------------------------------------------*
014600 FUE000-CALL-AUTH.
014700     MOVE "AUTH"  TO WS-UNIT-TAG
014800     CALL "FUE020" USING FUE-LINKAGE-AREA.
014900     PERFORM FUE000-REPORT-LOAD THRU FUE000-REPORT-LOAD-EXIT.
015000 FUE000-CALL-AUTH-EXIT.
015100     EXIT.
015200*-----------------------------------------------------------------*
015300* FUE000-CALL-FIORI - CHAMA A CARGA DE APLICATIVOS FIORI E         *
015400* REPORTA.                                                          *
015500*-----------------------------------------------------------------*
015600 FUE000-CALL-FIORI.
015700     MOVE "FIORI" TO WS-UNIT-TAG
015800     CALL "FUE030" USING FUE-LINKAGE-AREA.
015900     PERFORM FUE000-REPORT-LOAD THRU FUE000-REPORT-LOAD-EXIT.
016000 FUE000-CALL-FIORI-EXIT.
016100     EXIT.
016200*-----------------------------------------------------------------*
016300* FUE000-CALL-MDRV - CHAMA A CARGA DE PAPEIS DERIVADOS E REPORTA.  *
016400*-----------------------------------------------------------------*
016500 FUE000-CALL-MDRV.
016600     MOVE "MASTER-DERIVED" TO WS-UNIT-TAG
016700     CALL "FUE040" USING FUE-LINKAGE-AREA.
016800     PERFORM FUE000-REPORT-LOAD THRU FUE000-REPORT-LOAD-EXIT.
016900 FUE000-CALL-MDRV-EXIT.
017000     EXIT.
017100*-----------------------------------------------------------------*
017200* FUE000-CALL-URL - CHAMA A CARGA DE VINCULO USUARIO X PAPEL E     *
017300* REPORTA.                                                          *
017400*-----------------------------------------------------------------*
017500 FUE000-CALL-URL.
017600     MOVE "USER-ROLE" TO WS-UNIT-TAG
017700     CALL "FUE050" USING FUE-LINKAGE-AREA.
017800     PERFORM FUE000-REPORT-LOAD THRU FUE000-REPORT-LOAD-EXIT.
017900 FUE000-CALL-URL-EXIT.
018000     EXIT.
018100*-----------------------------------------------------------------*
018200* FUE000-CALL-USER - CHAMA A CARGA MESTRE DE USUARIOS E REPORTA.   *
018300*-----------------------------------------------------------------*
018400 FUE000-CALL-USER.
018500     MOVE "USER" TO WS-UNIT-TAG
018600     CALL "FUE060" USING FUE-LINKAGE-AREA.
018700     PERFORM FUE000-REPORT-LOAD THRU FUE000-REPORT-LOAD-EXIT.
018800 FUE000-CALL-USER-EXIT.
018900     EXIT.
019000*-----------------------------------------------------------------*
019100* FUE000-REPORT-LOAD - MONTA E GRAVA AS LINHAS DO RELATORIO RESUMO *
019200* DE ACORDO COM O CODIGO DE RETORNO DA CARGA QUE ACABOU DE SER      *
019300* CHAMADA (FUE-RETURN-CODE: 00=OK, 01=SKIP, 02=ERRO).               *
019400*-----------------------------------------------------------------*
019500 FUE000-REPORT-LOAD.
019600     IF FUE-RETURN-CODE = 1
019700        MOVE SPACES TO WS-REPORT-LINE
019800        STRING "SKIPPED " DELIMITED BY SIZE
019900               WS-UNIT-TAG DELIMITED BY SPACE
020000               " - NO INPUT FILE" DELIMITED BY SIZE
020100          INTO WS-REPORT-LINE
020200        END-STRING
020300        MOVE WS-REPORT-LINE TO REG-REPORT
020400        WRITE REG-REPORT
020500        GO TO FUE000-REPORT-LOAD-EXIT.
020600*
020700     MOVE FUE-DSNAME TO WS-DSNAME-WORK
020800     PERFORM FUE000-BUILD-TRUNC-LINE THRU FUE000-BUILD-TRUNC-LINE-EXIT.
020900*
021000     IF FUE-RETURN-CODE = 2
021100        PERFORM FUE000-BUILD-ERROR-LINE THRU
021200                FUE000-BUILD-ERROR-LINE-EXIT
021300        GO TO FUE000-REPORT-LOAD-EXIT.
021400*
021500     PERFORM FUE000-BUILD-LOADED-LINE THRU
021600             FUE000-BUILD-LOADED-LINE-EXIT
021700     ADD FUE-REC-COUNT TO WS-GRAND-TOTAL.
021800 FUE000-REPORT-LOAD-EXIT.
021900     EXIT.
022000*-----------------------------------------------------------------*
022100* FUE000-BUILD-TRUNC-LINE - "TRUNCATED <n> ROWS FROM <dataset>"    *
022200*-----------------------------------------------------------------*
022300 FUE000-BUILD-TRUNC-LINE.
022400     MOVE FUE-TRUNC-COUNT TO WS-ROW-EDIT
022500     MOVE 1 TO WS-ROW-START
022600     PERFORM FUE000-FIND-ROW-START THRU FUE000-FIND-ROW-START-EXIT
022700     MOVE SPACES TO WS-REPORT-LINE
022800     STRING "TRUNCATED " DELIMITED BY SIZE
022900            WS-ROW-TEXT(WS-ROW-START:) DELIMITED BY SIZE
023000            " ROWS FROM " DELIMITED BY SIZE
023100            WS-DSNAME-WORK DELIMITED BY SPACE
023200       INTO WS-REPORT-LINE
023300     END-STRING
023400     MOVE WS-REPORT-LINE TO REG-REPORT
023500     WRITE REG-REPORT.
023600 FUE000-BUILD-TRUNC-LINE-EXIT.
023700     EXIT.
023800*-----------------------------------------------------------------*
023900* FUE000-BUILD-LOADED-LINE - "LOADED <n> RECORDS INTO <dataset>"   *
024000*-----------------------------------------------------------------*
024100 FUE000-BUILD-LOADED-LINE.
024200     MOVE FUE-REC-COUNT TO WS-ROW-EDIT
024300     MOVE 1 TO WS-ROW-START
024400     PERFORM FUE000-FIND-ROW-START THRU FUE000-FIND-ROW-START-EXIT
024500     MOVE SPACES TO WS-REPORT-LINE
024600     STRING "LOADED " DELIMITED BY SIZE
024700            WS-ROW-TEXT(WS-ROW-START:) DELIMITED BY SIZE
024800            " RECORDS INTO " DELIMITED BY SIZE
024900            WS-DSNAME-WORK DELIMITED BY SPACE
025000       INTO WS-REPORT-LINE
025100     END-STRING
025200     MOVE WS-REPORT-LINE TO REG-REPORT
025300     WRITE REG-REPORT.
025400 FUE000-BUILD-LOADED-LINE-EXIT.
025500     EXIT.
025600*-----------------------------------------------------------------*
025700* FUE000-BUILD-ERROR-LINE - "ERROR <unit> ROW <n>: <reason>"       *
025800*-----------------------------------------------------------------*
025900 FUE000-BUILD-ERROR-LINE.
026000     MOVE FUE-ERROR-ROW TO WS-ROW-EDIT
026100     MOVE 1 TO WS-ROW-START
026200     PERFORM FUE000-FIND-ROW-START THRU FUE000-FIND-ROW-START-EXIT
026300     MOVE SPACES TO WS-REPORT-LINE
026400     STRING "ERROR " DELIMITED BY SIZE
026500            WS-UNIT-TAG DELIMITED BY SPACE
026600            " ROW " DELIMITED BY SIZE
026700            WS-ROW-TEXT(WS-ROW-START:) DELIMITED BY SIZE
026800            ": " DELIMITED BY SIZE
026900            FUE-RETURN-MSG DELIMITED BY SIZE
027000       INTO WS-REPORT-LINE
027100     END-STRING
027200     MOVE WS-REPORT-LINE TO REG-REPORT
027300     WRITE REG-REPORT.
027400 FUE000-BUILD-ERROR-LINE-EXIT.
027500     EXIT.
027600*-----------------------------------------------------------------*
027700* FUE000-FIND-ROW-START - ACHA A PRIMEIRA POSICAO NAO-BRANCO DO    *
027800* NUMERO DE LINHA EDITADO (SUPRESSAO DE ZEROS A ESQUERDA), PARA     *
027900* PODER CONCATENA-LO SEM ESPACOS NO MEIO DA MENSAGEM.               *
028000*-----------------------------------------------------------------*
028100 FUE000-FIND-ROW-START.
028200     IF WS-ROW-START < 7 AND WS-ROW-CHAR(WS-ROW-START) = SPACE
028300        ADD 1 TO WS-ROW-START
028400        GO TO FUE000-FIND-ROW-START.
028500 FUE000-FIND-ROW-START-EXIT.
028600     EXIT.
028700*-----------------------------------------------------------------*
028800* FUE000-GRAND-TOTAL - GRAVA A LINHA DE TOTAL GERAL DE REGISTROS   *
028900* CARREGADOS EM TODAS AS 6 CARGAS (PASSO 8 DO FLUXO COMUM).         *
029000*-----------------------------------------------------------------*
029100 FUE000-GRAND-TOTAL.
029200     MOVE WS-GRAND-TOTAL TO WS-ROW-EDIT
029300     MOVE 1 TO WS-ROW-START
029400     PERFORM FUE000-FIND-ROW-START THRU FUE000-FIND-ROW-START-EXIT
029500     MOVE SPACES TO WS-REPORT-LINE
029600     STRING "GRAND TOTAL RECORDS LOADED: " DELIMITED BY SIZE
029700            WS-ROW-TEXT(WS-ROW-START:) DELIMITED BY SIZE
029800       INTO WS-REPORT-LINE
029900     END-STRING
030000     MOVE WS-REPORT-LINE TO REG-REPORT
030100     WRITE REG-REPORT.
030200 FUE000-GRAND-TOTAL-EXIT.
030300     EXIT.
030400*-----------------------------------------------------------------*
030500* FUE000-TERM - FECHA O RELATORIO RESUMO.                          *
030600*-----------------------------------------------------------------*
030700 FUE000-TERM.
030800     CLOSE REPORT.
030900 FUE000-TERM-EXIT.
031000     EXIT.
