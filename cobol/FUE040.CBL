000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   FUE040.
000300 AUTHOR.       FRANCISCO A. ROLIM DE MOURA JR.
000400 INSTALLATION. HBSIS.
000500 DATE-WRITTEN. 16/04/1986.
000600 DATE-COMPILED.
000700 SECURITY.
000800*
000900*-----------------------------------------------------------------*
001000* SISTEMA......: FUE  -  CARGA DE DADOS DE LICENCIAMENTO FUE       *
001100*-----------------------------------------------------------------*
001200* ANALISTA.....: FRANCISCO A. ROLIM DE MOURA JR                    *
001300* LINGUAGEM....: COBOL                                             *
001400* PROGRAMADOR..: FRANCISCO A. ROLIM DE MOURA JR                    *
001500* DATA.........: 16/04/1986                                        *
001600*-----------------------------------------------------------------*
001700* OBJETIVO.....: FUE040 - CARGA DO CSV DE PAPEIS DERIVADOS (ROLE   *
001800*                DERIVADO X ROLE MESTRE), 2 COLUNAS. O CAMPO DE    *
001900*                TEXTO DO REGISTRO DE SAIDA NUNCA E PREENCHIDO     *
002000*                PELA CARGA (PERMANECE EM BRANCO).                 *
002100*                PRIMEIRA LINHA DO CSV E CABECALHO, SEMPRE          *
002200*                IGNORADA. GRAVA NO DATASET                        *
002300*                Z_FUE_..._ROLE_MASTER_DERVI_DATA.                 *
002400* CHAMADO POR..: FUE000 (VIA CALL, AREA FUE-LINKAGE-AREA)          *
002500*-----------------------------------------------------------------*
002600* HISTORICO DE ALTERACOES                                          *
002700*-----------------------------------------------------------------*
002800* DATA       PROGR  CHAMADO   DESCRICAO                            *
002900* ---------- ------ --------- -------------------------------------*
003000* 16/04/1986 FRM    CR-0005   VERSAO INICIAL - CARGA DO CSV DE      *
003100*                              PAPEIS DERIVADOS X PAPEL MESTRE      *
003200* 19/11/1991 JCS    CR-0022   PADRONIZADO NOME DO DATASET DE SAIDA  *
003300*                              USANDO A NOVA SUB-ROTINA FUECLN      *
003400* 30/06/1994 JCS    CR-0033   TABELA INTERMEDIARIA EM MEMORIA -     *
003500*                              GRAVACAO SO OCORRE SE TODO O CSV FOR *
003600*                              VALIDO (TUDO OU NADA)                *
003700* 08/09/1998 MTR    CR-0047   REVISAO DE PRONTIDAO PARA O ANO 2000  *
003800*                              - ROTINA NAO MANIPULA DATAS, SOMENTE *
003900*                              TEXTO; CERTIFICADA SEM PENDENCIAS DE  *
004000*                              VIRADA DE SECULO.                    *
004100* 14/02/2003 ALM    CR-0058   PADRONIZADO PREFIXO "Z_FUE_" CONFORME *
004200*                              NOVA CONVENCAO DE NOMES DE DATASET   *
004300*-----------------------------------------------------------------*
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CLASS FUE-DIGITO IS "0" THRU "9".
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT MDRVCSV ASSIGN TO MDRVCSV
005200            FILE STATUS IS FS-MDRVCSV
005300            ORGANIZATION IS LINE SEQUENTIAL.
005400     COPY MDRVDAT.SEL.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  MDRVCSV
005900     LABEL RECORD IS STANDARD.
006000 01  REG-MDRVCSV                  PIC X(100).
006100 01  REG-MDRVCSV-ALT REDEFINES REG-MDRVCSV.
006200     05  MDRVCSV-CHAR             PIC X(01) OCCURS 100 TIMES.
006300*
006400 COPY MDRVDAT.FD.
006500*
006600 WORKING-STORAGE SECTION.
006700 01  FS-MDRVCSV                   PIC 9(02) VALUE ZERO.
006800 01  FS-MDRVOUT                   PIC 9(02) VALUE ZERO.
006900*
007000 77  WS-SKIP-SW                PIC X(01) VALUE "N".
007100     88  WS-SKIP-YES                      VALUE "Y".
007200 77  WS-EOF-SW                 PIC X(01) VALUE "N".
007300     88  WS-EOF-YES                       VALUE "Y".
007400 77  WS-ERROR-SW               PIC X(01) VALUE "N".
007500     88  WS-ERROR-YES                     VALUE "Y".
007600*
007700 77  WS-ROW-NO                 PIC 9(07) COMP VALUE ZERO.
007800 77  WS-COL-COUNT              PIC 9(02) COMP VALUE ZERO.
007900 77  WS-DATA-COUNT             PIC 9(07) COMP VALUE ZERO.
008000 77  WS-TRUNC-COUNT            PIC 9(07) COMP VALUE ZERO.
008100 77  WS-IDX                    PIC 9(07) COMP VALUE ZERO.
008200*
008500 01  WS-SUFFIX                    PIC X(30)
008600                                   VALUE "ROLE_MASTER_DERVI_DATA".
008700*
008800 01  WS-LINE                      PIC X(100).
008900 01  WS-LINE-ALT REDEFINES WS-LINE.
009000     05  WS-LINE-CHAR              PIC X(01) OCCURS 100 TIMES.
009100*                                   MANTIDO PARA CONSULTA POSICIONAL
009200*                                   DE DEPURACAO - NAO MAIS UTILIZADO.
009300*
009400 01  WS-COLUNAS.
009500     05  WS-F1                     PIC X(30).
009600     05  WS-F2                     PIC X(30).
009700*
009800*-----------------------------------------------------------------*
009900* TABELA DE SAIDA EM MEMORIA - A CARGA SO E GRAVADA NO DATASET SE  *
010000* TODO O CSV FOR VALIDO (TUDO OU NADA - CR-0033).                  *
010100*-----------------------------------------------------------------*
010200 01  WS-OUT-TABLE.
010300     05  WS-OUT-ENTRY OCCURS 9999 TIMES.
010400         10  WS-OUT-DERIVED-ROLE       PIC X(30).
010500         10  WS-OUT-MASTER-ROLE        PIC X(30).
010600*
010700 LINKAGE SECTION.
010800 COPY FUEPARM.FD.
010900*
011000 PROCEDURE DIVISION USING FUE-LINKAGE-AREA.
011100 FUE040-MAIN.
011200     PERFORM FUE040-OPEN-INPUT THRU FUE040-OPEN-INPUT-EXIT.
011300     IF WS-SKIP-YES
011400        GO TO FUE040-MAIN-EXIT.
011500     PERFORM FUE040-ENSURE-TARGET THRU FUE040-ENSURE-TARGET-EXIT.
011550     MOVE WS-TRUNC-COUNT TO FUE-TRUNC-COUNT.
011600     MOVE 1 TO WS-ROW-NO
011700     READ MDRVCSV INTO WS-LINE
011800         AT END MOVE "Y" TO WS-EOF-SW.
011900     PERFORM FUE040-READ-ROW THRU FUE040-READ-ROW-EXIT
012000             UNTIL WS-EOF-YES OR WS-ERROR-YES.
012100     CLOSE MDRVCSV.
012200     IF WS-ERROR-YES
012300        MOVE 2 TO FUE-RETURN-CODE
012400        MOVE WS-ROW-NO TO FUE-ERROR-ROW
012500        MOVE "Not enough columns." TO FUE-RETURN-MSG
012600        CLOSE MDRVOUT
012700        GO TO FUE040-MAIN-EXIT.
012800     PERFORM FUE040-WRITE-TARGET THRU FUE040-WRITE-TARGET-EXIT.
012900     PERFORM FUE040-REPORT-RESULT THRU FUE040-REPORT-RESULT-EXIT.
013000 FUE040-MAIN-EXIT.
013100     GOBACK.
013200*-----------------------------------------------------------------*
013300* FUE040-OPEN-INPUT - ABRE O CSV DE ENTRADA; SE NAO EXISTIR        *
013400* (FILE STATUS 35), MARCA O PASSO COMO "SKIPPED".                  *
013500*-----------------------------------------------------------------*
013600 FUE040-OPEN-INPUT.
013700     MOVE "N" TO WS-SKIP-SW
013800     OPEN INPUT MDRVCSV.
013900     IF FS-MDRVCSV = 35
014000        MOVE "Y" TO WS-SKIP-SW
014100        MOVE 1 TO FUE-RETURN-CODE
014200        MOVE ZERO TO FUE-TRUNC-COUNT
014300        MOVE ZERO TO FUE-REC-COUNT
014400        MOVE ZERO TO FUE-ERROR-ROW
014500        MOVE "No MASTER-DERIVED file provided, skipping load"
014600             TO FUE-RETURN-MSG.
014700 FUE040-OPEN-INPUT-EXIT.
014800     EXIT.
014900*-----------------------------------------------------------------*
015000* FUE040-ENSURE-TARGET - MONTA O NOME DO DATASET (VIA FUECLN),     *
015100* CONTA OS REGISTROS EXISTENTES E REABRE EM MODO OUTPUT (TRUNCA).  *
015200*-----------------------------------------------------------------*
015300 FUE040-ENSURE-TARGET.
015400     CALL "FUECLN" USING FUE-CLIENT FUE-SYSTEM WS-SUFFIX
015500                          FUE-DSNAME.
015600     MOVE ZERO TO WS-TRUNC-COUNT
015700     OPEN INPUT MDRVOUT.
015800     IF FS-MDRVOUT NOT = 35
015900        PERFORM FUE040-COUNT-OLD THRU FUE040-COUNT-OLD-EXIT
016000                UNTIL FS-MDRVOUT = 10
016100        CLOSE MDRVOUT.
016200     OPEN OUTPUT MDRVOUT.
016300 FUE040-ENSURE-TARGET-EXIT.
016400     EXIT.
016500 FUE040-COUNT-OLD.
016600     READ MDRVOUT
016700         AT END
016800            MOVE 10 TO FS-MDRVOUT
016900         NOT AT END
017000            ADD 1 TO WS-TRUNC-COUNT.
017100 FUE040-COUNT-OLD-EXIT.
017200     EXIT.
017300*-----------------------------------------------------------------*
017400* FUE040-READ-ROW - LE UMA LINHA DE DADOS, QUEBRA EM COLUNAS E     *
017500* ACUMULA NA TABELA DE SAIDA; LINHA COM MENOS DE 2 COLUNAS ABORTA  *
017600* A CARGA (BUSINESS RULES: CSV LOADS). O CAMPO TEXTO DO LAYOUT DE  *
017700* SAIDA (MDRV-TEXT) NAO TEM FONTE NO CSV - PERMANECE EM BRANCO.    *
017800*-----------------------------------------------------------------*
017900 FUE040-READ-ROW.
018000     ADD 1 TO WS-ROW-NO
018100     READ MDRVCSV INTO WS-LINE
018200         AT END
018300            MOVE "Y" TO WS-EOF-SW
018400            GO TO FUE040-READ-ROW-EXIT.
018500     PERFORM FUE040-SPLIT-ROW THRU FUE040-SPLIT-ROW-EXIT.
018600     IF WS-COL-COUNT < 2
018700        MOVE "Y" TO WS-ERROR-SW
018800        GO TO FUE040-READ-ROW-EXIT.
018900     ADD 1 TO WS-DATA-COUNT
019000     MOVE WS-F1 TO WS-OUT-DERIVED-ROLE(WS-DATA-COUNT)
019100     MOVE WS-F2 TO WS-OUT-MASTER-ROLE(WS-DATA-COUNT).
019200 FUE040-READ-ROW-EXIT.
019300     EXIT.
019400*-----------------------------------------------------------------*
019500* FUE040-SPLIT-ROW - QUEBRA A LINHA CORRENTE EM COLUNAS SEPARADAS  *
019600* POR VIRGULA. TALLYING IN CONTA QUANTAS COLUNAS FORAM DE FATO     *
019700* RECEBIDAS (DETECTA LINHA COM MENOS DE 2 COLUNAS).                *
019800*-----------------------------------------------------------------*
019900 FUE040-SPLIT-ROW.
020000     MOVE SPACES TO WS-COLUNAS
020100     MOVE ZERO TO WS-COL-COUNT
020200     UNSTRING WS-LINE DELIMITED BY ","
020300         INTO WS-F1 WS-F2
020400         TALLYING IN WS-COL-COUNT
020500     END-UNSTRING.
020600 FUE040-SPLIT-ROW-EXIT.
020700     EXIT.
020800*-----------------------------------------------------------------*
020900* FUE040-WRITE-TARGET - GRAVA TODAS AS LINHAS VALIDAS NO DATASET   *
021000* master-derived (TUDO-OU-NADA). MDRV-TEXT FICA EM BRANCO.         *
021100*-----------------------------------------------------------------*
021200 FUE040-WRITE-TARGET.
021300     PERFORM FUE040-WRITE-ONE
021400        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-DATA-COUNT.
021500     CLOSE MDRVOUT.
021600 FUE040-WRITE-TARGET-EXIT.
021700     EXIT.
021800 FUE040-WRITE-ONE.
021900     MOVE SPACES TO REG-MDRVOUT
022000     MOVE WS-OUT-DERIVED-ROLE(WS-IDX)   TO MDRV-DERIVED-ROLE
022100     MOVE WS-OUT-MASTER-ROLE(WS-IDX)    TO MDRV-MASTER-ROLE
022200     WRITE REG-MDRVOUT.
022300*-----------------------------------------------------------------*
022400* FUE040-REPORT-RESULT - DEVOLVE AO CHAMADOR AS CONTAGENS E O      *
022500* CODIGO DE RETORNO DE SUCESSO.                                    *
022600*-----------------------------------------------------------------*
022700 FUE040-REPORT-RESULT.
022800     MOVE WS-DATA-COUNT  TO FUE-REC-COUNT
022900     MOVE WS-TRUNC-COUNT TO FUE-TRUNC-COUNT
023000     MOVE ZERO TO FUE-RETURN-CODE
023100     MOVE ZERO TO FUE-ERROR-ROW
023200     MOVE SPACES TO FUE-RETURN-MSG.
023300 FUE040-REPORT-RESULT-EXIT.
023400     EXIT.
