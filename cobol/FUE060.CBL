000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   FUE060.
000300 AUTHOR.       FRANCISCO A. ROLIM DE MOURA JR.
000400 INSTALLATION. HBSIS.
000500 DATE-WRITTEN. 30/04/1986.
000600 DATE-COMPILED.
000700 SECURITY.
000800*
000900*-----------------------------------------------------------------*
001000* SISTEMA......: FUE  -  CARGA DE DADOS DE LICENCIAMENTO FUE       *
001100*-----------------------------------------------------------------*
001200* ANALISTA.....: FRANCISCO A. ROLIM DE MOURA JR                    *
001300* LINGUAGEM....: COBOL                                             *
001400* PROGRAMADOR..: FRANCISCO A. ROLIM DE MOURA JR                    *
001500* DATA.........: 30/04/1986                                        *
001600*-----------------------------------------------------------------*
001700* OBJETIVO.....: FUE060 - CARGA DO CSV MESTRE DE USUARIOS PARA     *
001800*                CLASSIFICACAO DE LICENCA, 10 COLUNAS. PRIMEIRA    *
001900*                LINHA DO CSV E CABECALHO, SEMPRE IGNORADA.         *
002000*                GRAVA NO DATASET Z_FUE_..._USER_DATA.              *
002100* CHAMADO POR..: FUE000 (VIA CALL, AREA FUE-LINKAGE-AREA)          *
002200*-----------------------------------------------------------------*
002300* HISTORICO DE ALTERACOES                                          *
002400*-----------------------------------------------------------------*
002500* DATA       PROGR  CHAMADO   DESCRICAO                            *
002600* ---------- ------ --------- -------------------------------------*
002700* 30/04/1986 FRM    CR-0007   VERSAO INICIAL - CARGA DO CSV MESTRE  *
002800*                              DE USUARIOS                          *
002900* 19/11/1991 JCS    CR-0022   PADRONIZADO NOME DO DATASET DE SAIDA  *
003000*                              USANDO A NOVA SUB-ROTINA FUECLN      *
003100* 30/06/1994 JCS    CR-0033   TABELA INTERMEDIARIA EM MEMORIA -     *
003200*                              GRAVACAO SO OCORRE SE TODO O CSV FOR *
003300*                              VALIDO (TUDO OU NADA)                *
003400* 08/09/1998 MTR    CR-0047   REVISAO DE PRONTIDAO PARA O ANO 2000  *
003500*                              - ROTINA NAO MANIPULA DATAS, SOMENTE *
003600*                              TEXTO; O CAMPO USR-LAST-LOGON E       *
003700*                              GRAVADO TAL COMO RECEBIDO NO CSV, SEM *
003800*                              INTERPRETACAO DE SECULO. CERTIFICADA  *
003900*                              SEM PENDENCIAS DE VIRADA DE SECULO.   *
004000* 14/02/2003 ALM    CR-0058   PADRONIZADO PREFIXO "Z_FUE_" CONFORME *
004100*                              NOVA CONVENCAO DE NOMES DE DATASET   *
004200*-----------------------------------------------------------------*
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CLASS FUE-DIGITO IS "0" THRU "9".
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT USRCSV ASSIGN TO USRCSV
005100            FILE STATUS IS FS-USRCSV
005200            ORGANIZATION IS LINE SEQUENTIAL.
005300     COPY USRDAT.SEL.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  USRCSV
005800     LABEL RECORD IS STANDARD.
005900 01  REG-USRCSV                   PIC X(250).
006000 01  REG-USRCSV-ALT REDEFINES REG-USRCSV.
006100     05  USRCSV-CHAR               PIC X(01) OCCURS 250 TIMES.
006200*
006300 COPY USRDAT.FD.
006400*
006500 WORKING-STORAGE SECTION.
006600 01  FS-USRCSV                    PIC 9(02) VALUE ZERO.
006700 01  FS-USROUT                    PIC 9(02) VALUE ZERO.
006800*
006900 77  WS-SKIP-SW                PIC X(01) VALUE "N".
007000     88  WS-SKIP-YES                      VALUE "Y".
007100 77  WS-EOF-SW                 PIC X(01) VALUE "N".
007200     88  WS-EOF-YES                       VALUE "Y".
007300 77  WS-ERROR-SW               PIC X(01) VALUE "N".
007400     88  WS-ERROR-YES                     VALUE "Y".
007500*
007600 77  WS-ROW-NO                 PIC 9(07) COMP VALUE ZERO.
007700 77  WS-COL-COUNT              PIC 9(02) COMP VALUE ZERO.
007800 77  WS-DATA-COUNT             PIC 9(07) COMP VALUE ZERO.
007900 77  WS-TRUNC-COUNT            PIC 9(07) COMP VALUE ZERO.
008000 77  WS-IDX                    PIC 9(07) COMP VALUE ZERO.
008100*
008400 01  WS-SUFFIX                    PIC X(30) VALUE "USER_DATA".
008500*
008600 01  WS-LINE                      PIC X(250).
008700 01  WS-LINE-ALT REDEFINES WS-LINE.
008800     05  WS-LINE-CHAR              PIC X(01) OCCURS 250 TIMES.
008900*                                   MANTIDO PARA CONSULTA POSICIONAL
009000*                                   DE DEPURACAO - NAO MAIS UTILIZADO.
009100*
009200 01  WS-COLUNAS.
009300     05  WS-F01                    PIC X(12).
009400     05  WS-F02                    PIC X(40).
009500     05  WS-F03                    PIC X(10).
009600     05  WS-F04                    PIC X(20).
009700     05  WS-F05                    PIC X(20).
009800     05  WS-F06                    PIC X(10).
009900     05  WS-F07                    PIC X(12).
010000     05  WS-F08                    PIC X(12).
010100     05  WS-F09                    PIC X(10).
010200     05  WS-F10                    PIC X(07).
010300*
010400*-----------------------------------------------------------------*
010500* TABELA DE SAIDA EM MEMORIA - A CARGA SO E GRAVADA NO DATASET SE  *
010600* TODO O CSV FOR VALIDO (TUDO OU NADA - CR-0033).                  *
010700*-----------------------------------------------------------------*
010800 01  WS-OUT-TABLE.
010900     05  WS-OUT-ENTRY OCCURS 9999 TIMES.
011000         10  WS-OUT-USER-ID            PIC X(12).
011100         10  WS-OUT-FULL-NAME          PIC X(40).
011200         10  WS-OUT-LICENSE-ID         PIC X(10).
011300         10  WS-OUT-CURR-CLASSIF       PIC X(20).
011400         10  WS-OUT-TARGET-CLASSIF     PIC X(20).
011500         10  WS-OUT-RATIO              PIC X(10).
011600         10  WS-OUT-REF-USER           PIC X(12).
011700         10  WS-OUT-USER-GROUP         PIC X(12).
011800         10  WS-OUT-LAST-LOGON         PIC X(10).
011900         10  WS-OUT-USAGE-COUNT        PIC X(07).
012000*
012100 LINKAGE SECTION.
012200 COPY FUEPARM.FD.
012300*
012400 PROCEDURE DIVISION USING FUE-LINKAGE-AREA.
012500 FUE060-MAIN.
012600     PERFORM FUE060-OPEN-INPUT THRU FUE060-OPEN-INPUT-EXIT.
012700     IF WS-SKIP-YES
012800        GO TO FUE060-MAIN-EXIT.
012900     PERFORM FUE060-ENSURE-TARGET THRU FUE060-ENSURE-TARGET-EXIT.
012950     MOVE WS-TRUNC-COUNT TO FUE-TRUNC-COUNT.
013000     MOVE 1 TO WS-ROW-NO
013100     READ USRCSV INTO WS-LINE
013200         AT END MOVE "Y" TO WS-EOF-SW.
013300     PERFORM FUE060-READ-ROW THRU FUE060-READ-ROW-EXIT
013400             UNTIL WS-EOF-YES OR WS-ERROR-YES.
013500     CLOSE USRCSV.
013600     IF WS-ERROR-YES
013700        MOVE 2 TO FUE-RETURN-CODE
013800        MOVE WS-ROW-NO TO FUE-ERROR-ROW
013900        MOVE "Not enough columns." TO FUE-RETURN-MSG
014000        CLOSE USROUT
014100        GO TO FUE060-MAIN-EXIT.
014200     PERFORM FUE060-WRITE-TARGET THRU FUE060-WRITE-TARGET-EXIT.
014300     PERFORM FUE060-REPORT-RESULT THRU FUE060-REPORT-RESULT-EXIT.
014400 FUE060-MAIN-EXIT.
014500     GOBACK.
014600*-----------------------------------------------------------------*
014700* FUE060-OPEN-INPUT - ABRE O CSV DE ENTRADA; SE NAO EXISTIR        *
014800* (FILE STATUS 35), MARCA O PASSO COMO "SKIPPED".                  *
014900*-----------------------------------------------------------------*
015000 FUE060-OPEN-INPUT.
015100     MOVE "N" TO WS-SKIP-SW
015200     OPEN INPUT USRCSV.
015300     IF FS-USRCSV = 35
015400        MOVE "Y" TO WS-SKIP-SW
015500        MOVE 1 TO FUE-RETURN-CODE
015600        MOVE ZERO TO FUE-TRUNC-COUNT
015700        MOVE ZERO TO FUE-REC-COUNT
015800        MOVE ZERO TO FUE-ERROR-ROW
015900        MOVE "No USER file provided, skipping load"
016000             TO FUE-RETURN-MSG.
016100 FUE060-OPEN-INPUT-EXIT.
016200     EXIT.
016300*-----------------------------------------------------------------*
016400* FUE060-ENSURE-TARGET - MONTA O NOME DO DATASET (VIA FUECLN),     *
016500* CONTA OS REGISTROS EXISTENTES E REABRE EM MODO OUTPUT (TRUNCA).  *
016600*-----------------------------------------------------------------*
016700 FUE060-ENSURE-TARGET.
016800     CALL "FUECLN" USING FUE-CLIENT FUE-SYSTEM WS-SUFFIX
016900                          FUE-DSNAME.
017000     MOVE ZERO TO WS-TRUNC-COUNT
017100     OPEN INPUT USROUT.
017200     IF FS-USROUT NOT = 35
017300        PERFORM FUE060-COUNT-OLD THRU FUE060-COUNT-OLD-EXIT
017400                UNTIL FS-USROUT = 10
017500        CLOSE USROUT.
017600     OPEN OUTPUT USROUT.
017700 FUE060-ENSURE-TARGET-EXIT.
017800     EXIT.
017900 FUE060-COUNT-OLD.
018000     READ USROUT
018100         AT END
018200            MOVE 10 TO FS-USROUT
018300         NOT AT END
018400            ADD 1 TO WS-TRUNC-COUNT.
018500 FUE060-COUNT-OLD-EXIT.
018600     EXIT.
018700*-----------------------------------------------------------------*
018800* FUE060-READ-ROW - LE UMA LINHA DE DADOS, QUEBRA EM COLUNAS E     *
018900* ACUMULA NA TABELA DE SAIDA; LINHA COM MENOS DE 10 COLUNAS ABORTA *
019000* A CARGA (BUSINESS RULES: CSV LOADS).                             *
019100*-----------------------------------------------------------------*
019200 FUE060-READ-ROW.
019300     ADD 1 TO WS-ROW-NO
019400     READ USRCSV INTO WS-LINE
019500         AT END
019600            MOVE "Y" TO WS-EOF-SW
019700            GO TO FUE060-READ-ROW-EXIT.
019800     PERFORM FUE060-SPLIT-ROW THRU FUE060-SPLIT-ROW-EXIT.
019900     IF WS-COL-COUNT < 10
020000        MOVE "Y" TO WS-ERROR-SW
020100        GO TO FUE060-READ-ROW-EXIT.
020200     ADD 1 TO WS-DATA-COUNT
020300     MOVE WS-F01 TO WS-OUT-USER-ID(WS-DATA-COUNT)
020400     MOVE WS-F02 TO WS-OUT-FULL-NAME(WS-DATA-COUNT)
020500     MOVE WS-F03 TO WS-OUT-LICENSE-ID(WS-DATA-COUNT)
020600     MOVE WS-F04 TO WS-OUT-CURR-CLASSIF(WS-DATA-COUNT)
020700     MOVE WS-F05 TO WS-OUT-TARGET-CLASSIF(WS-DATA-COUNT)
020800     MOVE WS-F06 TO WS-OUT-RATIO(WS-DATA-COUNT)
020900     MOVE WS-F07 TO WS-OUT-REF-USER(WS-DATA-COUNT)
021000     MOVE WS-F08 TO WS-OUT-USER-GROUP(WS-DATA-COUNT)
021100     MOVE WS-F09 TO WS-OUT-LAST-LOGON(WS-DATA-COUNT)
021200     MOVE WS-F10 TO WS-OUT-USAGE-COUNT(WS-DATA-COUNT).
021300 FUE060-READ-ROW-EXIT.
021400     EXIT.
021500*-----------------------------------------------------------------*
021600* FUE060-SPLIT-ROW - QUEBRA A LINHA CORRENTE EM COLUNAS SEPARADAS  *
021700* POR VIRGULA. TALLYING IN CONTA QUANTAS COLUNAS FORAM DE FATO     *
021800* RECEBIDAS (DETECTA LINHA COM MENOS DE 10 COLUNAS).               *
021900*-----------------------------------------------------------------*
022000 FUE060-SPLIT-ROW.
022100     MOVE SPACES TO WS-COLUNAS
022200     MOVE ZERO TO WS-COL-COUNT
022300     UNSTRING WS-LINE DELIMITED BY ","
022400         INTO WS-F01 WS-F02 WS-F03 WS-F04 WS-F05
022500              WS-F06 WS-F07 WS-F08 WS-F09 WS-F10
022600         TALLYING IN WS-COL-COUNT
022700     END-UNSTRING.
022800 FUE060-SPLIT-ROW-EXIT.
022900     EXIT.
023000*-----------------------------------------------------------------*
023100* FUE060-WRITE-TARGET - GRAVA TODAS AS LINHAS VALIDAS NO DATASET   *
023200* user-data (TUDO-OU-NADA).                                        *
023300*-----------------------------------------------------------------*
023400 FUE060-WRITE-TARGET.
023500     PERFORM FUE060-WRITE-ONE
023600        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-DATA-COUNT.
023700     CLOSE USROUT.
023800 FUE060-WRITE-TARGET-EXIT.
023900     EXIT.
024000 FUE060-WRITE-ONE.
024100     MOVE SPACES TO REG-USROUT
024200     MOVE WS-OUT-USER-ID(WS-IDX)        TO USR-USER-ID
024300     MOVE WS-OUT-FULL-NAME(WS-IDX)      TO USR-FULL-NAME
024400     MOVE WS-OUT-LICENSE-ID(WS-IDX)     TO USR-LICENSE-ID
024500     MOVE WS-OUT-CURR-CLASSIF(WS-IDX)   TO
024600          USR-CURRENT-CLASSIFICATION
024700     MOVE WS-OUT-TARGET-CLASSIF(WS-IDX) TO
024800          USR-TARGET-CLASSIFICATION
024900     MOVE WS-OUT-RATIO(WS-IDX)          TO USR-RATIO
025000     MOVE WS-OUT-REF-USER(WS-IDX)       TO USR-REF-USER
025100     MOVE WS-OUT-USER-GROUP(WS-IDX)     TO USR-USER-GROUP
025200     MOVE WS-OUT-LAST-LOGON(WS-IDX)     TO USR-LAST-LOGON
025300     MOVE WS-OUT-USAGE-COUNT(WS-IDX)    TO USR-USAGE-COUNT
025400     WRITE REG-USROUT.
025500*-----------------------------------------------------------------*
025600* FUE060-REPORT-RESULT - DEVOLVE AO CHAMADOR AS CONTAGENS E O      *
025700* CODIGO DE RETORNO DE SUCESSO.                                    *
025800*-----------------------------------------------------------------*
025900 FUE060-REPORT-RESULT.
026000     MOVE WS-DATA-COUNT  TO FUE-REC-COUNT
026100     MOVE WS-TRUNC-COUNT TO FUE-TRUNC-COUNT
026200     MOVE ZERO TO FUE-RETURN-CODE
026300     MOVE ZERO TO FUE-ERROR-ROW
026400     MOVE SPACES TO FUE-RETURN-MSG.
026500 FUE060-REPORT-RESULT-EXIT.
026600     EXIT.
