000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   FUE050.
000300 AUTHOR.       FRANCISCO A. ROLIM DE MOURA JR.
000400 INSTALLATION. HBSIS.
000500 DATE-WRITTEN. 23/04/1986.
000600 DATE-COMPILED.
000700 SECURITY.
000800*
000900*-----------------------------------------------------------------*
001000* SISTEMA......: FUE  -  CARGA DE DADOS DE LICENCIAMENTO FUE       *
001100*-----------------------------------------------------------------*
001200* ANALISTA.....: FRANCISCO A. ROLIM DE MOURA JR                    *
001300* LINGUAGEM....: COBOL                                             *
001400* PROGRAMADOR..: FRANCISCO A. ROLIM DE MOURA JR                    *
001500* DATA.........: 23/04/1986                                        *
001600*-----------------------------------------------------------------*
001700* OBJETIVO.....: FUE050 - CARGA DO CSV DE VINCULO USUARIO X PAPEL  *
001800*                (ROLE), 2 COLUNAS. PRIMEIRA LINHA DO CSV E         *
001900*                CABECALHO, SEMPRE IGNORADA.                        *
002000*                GRAVA NO DATASET Z_FUE_..._USER_ROLE_DATA.         *
002100* CHAMADO POR..: FUE000 (VIA CALL, AREA FUE-LINKAGE-AREA)          *
002200*-----------------------------------------------------------------*
002300* HISTORICO DE ALTERACOES                                          *
002400*-----------------------------------------------------------------*
002500* DATA       PROGR  CHAMADO   DESCRICAO                            *
002600* ---------- ------ --------- -------------------------------------*
002700* 23/04/1986 FRM    CR-0006   VERSAO INICIAL - CARGA DO CSV DE      *
002800*                              VINCULO USUARIO X PAPEL               *
002900* 19/11/1991 JCS    CR-0022   PADRONIZADO NOME DO DATASET DE SAIDA  *
003000*                              USANDO A NOVA SUB-ROTINA FUECLN      *
003100* 30/06/1994 JCS    CR-0033   TABELA INTERMEDIARIA EM MEMORIA -     *
003200*                              GRAVACAO SO OCORRE SE TODO O CSV FOR *
003300*                              VALIDO (TUDO OU NADA)                *
003400* 08/09/1998 MTR    CR-0047   REVISAO DE PRONTIDAO PARA O ANO 2000  *
003500*                              - ROTINA NAO MANIPULA DATAS, SOMENTE *
003600*                              TEXTO; CERTIFICADA SEM PENDENCIAS DE  *
003700*                              VIRADA DE SECULO.                    *
003800* 14/02/2003 ALM    CR-0058   PADRONIZADO PREFIXO "Z_FUE_" CONFORME *
003900*                              NOVA CONVENCAO DE NOMES DE DATASET   *
004000*-----------------------------------------------------------------*
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS FUE-DIGITO IS "0" THRU "9".
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT URLCSV ASSIGN TO URLCSV
004900            FILE STATUS IS FS-URLCSV
005000            ORGANIZATION IS LINE SEQUENTIAL.
005100     COPY URLDAT.SEL.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  URLCSV
005600     LABEL RECORD IS STANDARD.
005700 01  REG-URLCSV                   PIC X(80).
005800 01  REG-URLCSV-ALT REDEFINES REG-URLCSV.
005900     05  URLCSV-CHAR               PIC X(01) OCCURS 80 TIMES.
006000*
006100 COPY URLDAT.FD.
006200*
006300 WORKING-STORAGE SECTION.
006400 01  FS-URLCSV                    PIC 9(02) VALUE ZERO.
006500 01  FS-URLOUT                    PIC 9(02) VALUE ZERO.
006600*
006700 77  WS-SKIP-SW                PIC X(01) VALUE "N".
006800     88  WS-SKIP-YES                      VALUE "Y".
006900 77  WS-EOF-SW                 PIC X(01) VALUE "N".
007000     88  WS-EOF-YES                       VALUE "Y".
007100 77  WS-ERROR-SW               PIC X(01) VALUE "N".
007200     88  WS-ERROR-YES                     VALUE "Y".
007300*
007400 77  WS-ROW-NO                 PIC 9(07) COMP VALUE ZERO.
007500 77  WS-COL-COUNT              PIC 9(02) COMP VALUE ZERO.
007600 77  WS-DATA-COUNT             PIC 9(07) COMP VALUE ZERO.
007700 77  WS-TRUNC-COUNT            PIC 9(07) COMP VALUE ZERO.
007800 77  WS-IDX                    PIC 9(07) COMP VALUE ZERO.
007900*
008200 01  WS-SUFFIX                    PIC X(30) VALUE "USER_ROLE_DATA".
008300*
008400 01  WS-LINE                      PIC X(80).
008500 01  WS-LINE-ALT REDEFINES WS-LINE.
008600     05  WS-LINE-CHAR              PIC X(01) OCCURS 80 TIMES.
008700*                                   MANTIDO PARA CONSULTA POSICIONAL
008800*                                   DE DEPURACAO - NAO MAIS UTILIZADO.
008900*
009000 01  WS-COLUNAS.
009100     05  WS-F1                     PIC X(30).
009200     05  WS-F2                     PIC X(12).
009300*
009400*-----------------------------------------------------------------*
009500* TABELA DE SAIDA EM MEMORIA - A CARGA SO E GRAVADA NO DATASET SE  *
009600* TODO O CSV FOR VALIDO (TUDO OU NADA - CR-0033).                  *
009700*-----------------------------------------------------------------*
009800 01  WS-OUT-TABLE.
009900     05  WS-OUT-ENTRY OCCURS 9999 TIMES.
010000         10  WS-OUT-ROLE               PIC X(30).
010100         10  WS-OUT-USER-NAME          PIC X(12).
010200*
010300 LINKAGE SECTION.
010400 COPY FUEPARM.FD.
010500*
010600 PROCEDURE DIVISION USING FUE-LINKAGE-AREA.
010700 FUE050-MAIN.
010800     PERFORM FUE050-OPEN-INPUT THRU FUE050-OPEN-INPUT-EXIT.
010900     IF WS-SKIP-YES
011000        GO TO FUE050-MAIN-EXIT.
011100     PERFORM FUE050-ENSURE-TARGET THRU FUE050-ENSURE-TARGET-EXIT.
011150     MOVE WS-TRUNC-COUNT TO FUE-TRUNC-COUNT.
011200     MOVE 1 TO WS-ROW-NO
011300     READ URLCSV INTO WS-LINE
011400         AT END MOVE "Y" TO WS-EOF-SW.
011500     PERFORM FUE050-READ-ROW THRU FUE050-READ-ROW-EXIT
011600             UNTIL WS-EOF-YES OR WS-ERROR-YES.
011700     CLOSE URLCSV.
011800     IF WS-ERROR-YES
011900        MOVE 2 TO FUE-RETURN-CODE
012000        MOVE WS-ROW-NO TO FUE-ERROR-ROW
012100        MOVE "Not enough columns." TO FUE-RETURN-MSG
012200        CLOSE URLOUT
012300        GO TO FUE050-MAIN-EXIT.
012400     PERFORM FUE050-WRITE-TARGET THRU FUE050-WRITE-TARGET-EXIT.
012500     PERFORM FUE050-REPORT-RESULT THRU FUE050-REPORT-RESULT-EXIT.
012600 FUE050-MAIN-EXIT.
012700     GOBACK.
012800*-----------------------------------------------------------------*
012900* FUE050-OPEN-INPUT - ABRE O CSV DE ENTRADA; SE NAO EXISTIR        *
013000* (FILE STATUS 35), MARCA O PASSO COMO "SKIPPED".                  *
013100*-----------------------------------------------------------------*
013200 FUE050-OPEN-INPUT.
013300     MOVE "N" TO WS-SKIP-SW
013400     OPEN INPUT URLCSV.
013500     IF FS-URLCSV = 35
013600        MOVE "Y" TO WS-SKIP-SW
013700        MOVE 1 TO FUE-RETURN-CODE
013800        MOVE ZERO TO FUE-TRUNC-COUNT
013900        MOVE ZERO TO FUE-REC-COUNT
014000        MOVE ZERO TO FUE-ERROR-ROW
014100        MOVE "No USER-ROLE file provided, skipping load"
014200             TO FUE-RETURN-MSG.
014300 FUE050-OPEN-INPUT-EXIT.
014400     EXIT.
014500*-----------------------------------------------------------------*
014600* FUE050-ENSURE-TARGET - MONTA O NOME DO DATASET (VIA FUECLN),     *
014700* CONTA OS REGISTROS EXISTENTES E REABRE EM MODO OUTPUT (TRUNCA).  *
014800*-----------------------------------------------------------------*
014900 FUE050-ENSURE-TARGET.
015000     CALL "FUECLN" USING FUE-CLIENT FUE-SYSTEM WS-SUFFIX
015100                          FUE-DSNAME.
015200     MOVE ZERO TO WS-TRUNC-COUNT
015300     OPEN INPUT URLOUT.
015400     IF FS-URLOUT NOT = 35
015500        PERFORM FUE050-COUNT-OLD THRU FUE050-COUNT-OLD-EXIT
015600                UNTIL FS-URLOUT = 10
015700        CLOSE URLOUT.
015800     OPEN OUTPUT URLOUT.
015900 FUE050-ENSURE-TARGET-EXIT.
016000     EXIT.
016100 FUE050-COUNT-OLD.
016200     READ URLOUT
016300         AT END
016400            MOVE 10 TO FS-URLOUT
016500         NOT AT END
016600            ADD 1 TO WS-TRUNC-COUNT.
016700 FUE050-COUNT-OLD-EXIT.
016800     EXIT.
016900*-----------------------------------------------------------------*
017000* FUE050-READ-ROW - LE UMA LINHA DE DADOS, QUEBRA EM COLUNAS E     *
017100* ACUMULA NA TABELA DE SAIDA; LINHA COM MENOS DE 2 COLUNAS ABORTA  *
017200* A CARGA (BUSINESS RULES: CSV LOADS).                             *
017300*-----------------------------------------------------------------*
017400 FUE050-READ-ROW.
017500     ADD 1 TO WS-ROW-NO
017600     READ URLCSV INTO WS-LINE
017700         AT END
017800            MOVE "Y" TO WS-EOF-SW
017900            GO TO FUE050-READ-ROW-EXIT.
018000     PERFORM FUE050-SPLIT-ROW THRU FUE050-SPLIT-ROW-EXIT.
018100     IF WS-COL-COUNT < 2
018200        MOVE "Y" TO WS-ERROR-SW
018300        GO TO FUE050-READ-ROW-EXIT.
018400     ADD 1 TO WS-DATA-COUNT
018500     MOVE WS-F1 TO WS-OUT-ROLE(WS-DATA-COUNT)
018600     MOVE WS-F2 TO WS-OUT-USER-NAME(WS-DATA-COUNT).
018700 FUE050-READ-ROW-EXIT.
018800     EXIT.
018900*-----------------------------------------------------------------*
019000* FUE050-SPLIT-ROW - QUEBRA A LINHA CORRENTE EM COLUNAS SEPARADAS  *
019100* POR VIRGULA. TALLYING IN CONTA QUANTAS COLUNAS FORAM DE FATO     *
019200* RECEBIDAS (DETECTA LINHA COM MENOS DE 2 COLUNAS).                *
019300*-----------------------------------------------------------------*
019400 FUE050-SPLIT-ROW.
019500     MOVE SPACES TO WS-COLUNAS
019600     MOVE ZERO TO WS-COL-COUNT
019700     UNSTRING WS-LINE DELIMITED BY ","
019800         INTO WS-F1 WS-F2
019900         TALLYING IN WS-COL-COUNT
020000     END-UNSTRING.
020100 FUE050-SPLIT-ROW-EXIT.
020200     EXIT.
020300*-----------------------------------------------------------------*
020400* FUE050-WRITE-TARGET - GRAVA TODAS AS LINHAS VALIDAS NO DATASET   *
020500* user-role (TUDO-OU-NADA).                                        *
020600*-----------------------------------------------------------------*
020700 FUE050-WRITE-TARGET.
020800     PERFORM FUE050-WRITE-ONE
020900        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-DATA-COUNT.
021000     CLOSE URLOUT.
021100 FUE050-WRITE-TARGET-EXIT.
021200     EXIT.
021300 FUE050-WRITE-ONE.
021400     MOVE SPACES TO REG-URLOUT
021500     MOVE WS-OUT-ROLE(WS-IDX)       TO URL-ROLE
021600     MOVE WS-OUT-USER-NAME(WS-IDX)  TO URL-USER-NAME
021700     WRITE REG-URLOUT.
021800*-----------------------------------------------------------------*
021900* FUE050-REPORT-RESULT - DEVOLVE AO CHAMADOR AS CONTAGENS E O      *
022000* CODIGO DE RETORNO DE SUCESSO.                                    *
022100*-----------------------------------------------------------------*
022200 FUE050-REPORT-RESULT.
022300     MOVE WS-DATA-COUNT  TO FUE-REC-COUNT
022400     MOVE WS-TRUNC-COUNT TO FUE-TRUNC-COUNT
022500     MOVE ZERO TO FUE-RETURN-CODE
022600     MOVE ZERO TO FUE-ERROR-ROW
022700     MOVE SPACES TO FUE-RETURN-MSG.
022800 FUE050-REPORT-RESULT-EXIT.
022900     EXIT.
