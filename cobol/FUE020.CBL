000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   FUE020.
000300 AUTHOR.       FRANCISCO A. ROLIM DE MOURA JR.
000400 INSTALLATION. HBSIS.
000500 DATE-WRITTEN. 02/04/1986.
000600 DATE-COMPILED.
000700 SECURITY.
000800*
000900*-----------------------------------------------------------------*
001000* SISTEMA......: FUE  -  CARGA DE DADOS DE LICENCIAMENTO FUE       *
001100*-----------------------------------------------------------------*
001200* ANALISTA.....: FRANCISCO A. ROLIM DE MOURA JR                    *
001300* LINGUAGEM....: COBOL                                             *
001400* PROGRAMADOR..: FRANCISCO A. ROLIM DE MOURA JR                    *
001500* DATA.........: 02/04/1986                                        *
001600*-----------------------------------------------------------------*
001700* OBJETIVO.....: FUE020 - CARGA DO CSV DE VALORES DE AUTORIZACAO   *
001800*                POR PAPEL (ROLE), 6 COLUNAS (auth-data). PRIMEIRA *
001900*                LINHA DO CSV E CABECALHO, SEMPRE IGNORADA.        *
002000*                GRAVA NO DATASET Z_FUE_..._ROLE_AUTH_OBJ_DATA.    *
002100* CHAMADO POR..: FUE000 (VIA CALL, AREA FUE-LINKAGE-AREA)          *
002200*-----------------------------------------------------------------*
002300* HISTORICO DE ALTERACOES                                          *
002400*-----------------------------------------------------------------*
002500* DATA       PROGR  CHAMADO   DESCRICAO                            *
002600* ---------- ------ --------- -------------------------------------*
002700* 02/04/1986 FRM    CR-0003   VERSAO INICIAL - CARGA DO CSV DE      *
002800*                              VALORES DE AUTORIZACAO               *
002900* 19/11/1991 JCS    CR-0022   PADRONIZADO NOME DO DATASET DE SAIDA  *
003000*                              USANDO A NOVA SUB-ROTINA FUECLN      *
003100* 30/06/1994 JCS    CR-0033   TABELA INTERMEDIARIA EM MEMORIA -     *
003200*                              GRAVACAO SO OCORRE SE TODO O CSV FOR *
003300*                              VALIDO (TUDO OU NADA)                *
003400* 08/09/1998 MTR    CR-0047   REVISAO DE PRONTIDAO PARA O ANO 2000  *
003500*                              - ROTINA NAO MANIPULA DATAS, SOMENTE *
003600*                              TEXTO; CERTIFICADA SEM PENDENCIAS DE  *
003700*                              VIRADA DE SECULO.                    *
003800* 14/02/2003 ALM    CR-0058   PADRONIZADO PREFIXO "Z_FUE_" CONFORME *
003900*                              NOVA CONVENCAO DE NOMES DE DATASET   *
004000*-----------------------------------------------------------------*
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS FUE-DIGITO IS "0" THRU "9".
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT AUTHCSV ASSIGN TO AUTHCSV
004900            FILE STATUS IS FS-AUTHCSV
005000            ORGANIZATION IS LINE SEQUENTIAL.
005100     COPY AUTHDAT.SEL.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  AUTHCSV
005600     LABEL RECORD IS STANDARD.
005700 01  REG-AUTHCSV                  PIC X(200).
005800 01  REG-AUTHCSV-ALT REDEFINES REG-AUTHCSV.
005900     05  AUTHCSV-CHAR             PIC X(01) OCCURS 200 TIMES.
006000*
006100 COPY AUTHDAT.FD.
006200*
006300 WORKING-STORAGE SECTION.
006400 01  FS-AUTHCSV                   PIC 9(02) VALUE ZERO.
006500 01  FS-AUTHOUT                   PIC 9(02) VALUE ZERO.
006600*
006700 77  WS-SKIP-SW                PIC X(01) VALUE "N".
006800     88  WS-SKIP-YES                      VALUE "Y".
006900 77  WS-EOF-SW                 PIC X(01) VALUE "N".
007000     88  WS-EOF-YES                       VALUE "Y".
007100 77  WS-ERROR-SW               PIC X(01) VALUE "N".
007200     88  WS-ERROR-YES                     VALUE "Y".
007300*
007400 77  WS-ROW-NO                 PIC 9(07) COMP VALUE ZERO.
007500 77  WS-COL-COUNT              PIC 9(02) COMP VALUE ZERO.
007600 77  WS-DATA-COUNT             PIC 9(07) COMP VALUE ZERO.
007700 77  WS-TRUNC-COUNT            PIC 9(07) COMP VALUE ZERO.
007800 77  WS-IDX                    PIC 9(07) COMP VALUE ZERO.
007900*
008200 01  WS-SUFFIX                    PIC X(30)
008300                                   VALUE "ROLE_AUTH_OBJ_DATA".
008400*
008500 01  WS-LINE                      PIC X(200).
008600 01  WS-LINE-ALT REDEFINES WS-LINE.
008700     05  WS-LINE-CHAR              PIC X(01) OCCURS 200 TIMES.
008800*                                   MANTIDO PARA CONSULTA POSICIONAL
008900*                                   DE DEPURACAO - NAO MAIS UTILIZADO.
009000*
009100 01  WS-COLUNAS.
009200     05  WS-F1                     PIC X(30).
009300     05  WS-F2                     PIC X(10).
009400     05  WS-F3                     PIC X(12).
009500     05  WS-F4                     PIC X(10).
009600     05  WS-F5                     PIC X(40).
009700     05  WS-F6                     PIC X(40).
009800*
009900*-----------------------------------------------------------------*
010000* TABELA DE SAIDA EM MEMORIA - A CARGA SO E GRAVADA NO DATASET SE  *
010100* TODO O CSV FOR VALIDO (TUDO OU NADA - CR-0033).                  *
010200*-----------------------------------------------------------------*
010300 01  WS-OUT-TABLE.
010400     05  WS-OUT-ENTRY OCCURS 9999 TIMES.
010500         10  WS-OUT-AGR-NAME        PIC X(30).
010600         10  WS-OUT-OBJECT          PIC X(10).
010700         10  WS-OUT-AUTH-NAME       PIC X(12).
010800         10  WS-OUT-FIELD-NAME      PIC X(10).
010900         10  WS-OUT-VALUE-LOW       PIC X(40).
011000         10  WS-OUT-VALUE-HIGH      PIC X(40).
011100*
011200 LINKAGE SECTION.
011300 COPY FUEPARM.FD.
011400*
011500 PROCEDURE DIVISION USING FUE-LINKAGE-AREA.
011600 FUE020-MAIN.
011700     PERFORM FUE020-OPEN-INPUT THRU FUE020-OPEN-INPUT-EXIT.
011800     IF WS-SKIP-YES
011900        GO TO FUE020-MAIN-EXIT.
012000     PERFORM FUE020-ENSURE-TARGET THRU FUE020-ENSURE-TARGET-EXIT.
012050     MOVE WS-TRUNC-COUNT TO FUE-TRUNC-COUNT.
012100     MOVE 1 TO WS-ROW-NO
012200     READ AUTHCSV INTO WS-LINE
012300         AT END MOVE "Y" TO WS-EOF-SW.
012400     PERFORM FUE020-READ-ROW THRU FUE020-READ-ROW-EXIT
012500             UNTIL WS-EOF-YES OR WS-ERROR-YES.
012600     CLOSE AUTHCSV.
012700     IF WS-ERROR-YES
012800        MOVE 2 TO FUE-RETURN-CODE
012900        MOVE WS-ROW-NO TO FUE-ERROR-ROW
013000        MOVE "Not enough columns." TO FUE-RETURN-MSG
013100        CLOSE AUTHOUT
013200        GO TO FUE020-MAIN-EXIT.
013300     PERFORM FUE020-WRITE-TARGET THRU FUE020-WRITE-TARGET-EXIT.
013400     PERFORM FUE020-REPORT-RESULT THRU FUE020-REPORT-RESULT-EXIT.
013500 FUE020-MAIN-EXIT.
013600     GOBACK.
013700*-----------------------------------------------------------------*
013800* FUE020-OPEN-INPUT - ABRE O CSV DE ENTRADA; SE NAO EXISTIR        *
013900* (FILE STATUS 35), MARCA O PASSO COMO "SKIPPED".                  *
014000*-----------------------------------------------------------------*
014100 FUE020-OPEN-INPUT.
014200     MOVE "N" TO WS-SKIP-SW
014300     OPEN INPUT AUTHCSV.
014400     IF FS-AUTHCSV = 35
014500        MOVE "Y" TO WS-SKIP-SW
014600        MOVE 1 TO FUE-RETURN-CODE
014700        MOVE ZERO TO FUE-TRUNC-COUNT
014800        MOVE ZERO TO FUE-REC-COUNT
014900        MOVE ZERO TO FUE-ERROR-ROW
015000        MOVE "No AUTH file provided, skipping load"
015100             TO FUE-RETURN-MSG.
015200 FUE020-OPEN-INPUT-EXIT.
015300     EXIT.
015400*-----------------------------------------------------------------*
015500* FUE020-ENSURE-TARGET - MONTA O NOME DO DATASET (VIA FUECLN),     *
015600* CONTA OS REGISTROS EXISTENTES E REABRE EM MODO OUTPUT (TRUNCA).  *
015700*-----------------------------------------------------------------*
015800 FUE020-ENSURE-TARGET.
015900     CALL "FUECLN" USING FUE-CLIENT FUE-SYSTEM WS-SUFFIX
016000                          FUE-DSNAME.
016100     MOVE ZERO TO WS-TRUNC-COUNT
016200     OPEN INPUT AUTHOUT.
016300     IF FS-AUTHOUT NOT = 35
016400        PERFORM FUE020-COUNT-OLD THRU FUE020-COUNT-OLD-EXIT
016500                UNTIL FS-AUTHOUT = 10
016600        CLOSE AUTHOUT.
016700     OPEN OUTPUT AUTHOUT.
016800 FUE020-ENSURE-TARGET-EXIT.
016900     EXIT.
017000 FUE020-COUNT-OLD.
017100     READ AUTHOUT
017200         AT END
017300            MOVE 10 TO FS-AUTHOUT
017400         NOT AT END
017500            ADD 1 TO WS-TRUNC-COUNT.
017600 FUE020-COUNT-OLD-EXIT.
017700     EXIT.
017800*-----------------------------------------------------------------*
017900* FUE020-READ-ROW - LE UMA LINHA DE DADOS, QUEBRA EM COLUNAS E     *
018000* ACUMULA NA TABELA DE SAIDA; LINHA COM MENOS DE 6 COLUNAS ABORTA  *
018100* A CARGA (BUSINESS RULES: CSV LOADS).                             *
018200*-----------------------------------------------------------------*
018300 FUE020-READ-ROW.
018400     ADD 1 TO WS-ROW-NO
018500     READ AUTHCSV INTO WS-LINE
018600         AT END
018700            MOVE "Y" TO WS-EOF-SW
018800            GO TO FUE020-READ-ROW-EXIT.
018900     PERFORM FUE020-SPLIT-ROW THRU FUE020-SPLIT-ROW-EXIT.
019000     IF WS-COL-COUNT < 6
019100        MOVE "Y" TO WS-ERROR-SW
019200        GO TO FUE020-READ-ROW-EXIT.
019300     ADD 1 TO WS-DATA-COUNT
019400     MOVE WS-F1 TO WS-OUT-AGR-NAME(WS-DATA-COUNT)
019500     MOVE WS-F2 TO WS-OUT-OBJECT(WS-DATA-COUNT)
019600     MOVE WS-F3 TO WS-OUT-AUTH-NAME(WS-DATA-COUNT)
019700     MOVE WS-F4 TO WS-OUT-FIELD-NAME(WS-DATA-COUNT)
019800     MOVE WS-F5 TO WS-OUT-VALUE-LOW(WS-DATA-COUNT)
019900     MOVE WS-F6 TO WS-OUT-VALUE-HIGH(WS-DATA-COUNT).
020000 FUE020-READ-ROW-EXIT.
020100     EXIT.
020200*-----------------------------------------------------------------*
020300* FUE020-SPLIT-ROW - QUEBRA A LINHA CORRENTE EM COLUNAS SEPARADAS  *
020400* POR VIRGULA. TALLYING IN CONTA QUANTAS COLUNAS FORAM DE FATO     *
020500* RECEBIDAS (DETECTA LINHA COM MENOS DE 6 COLUNAS).                *
020600*-----------------------------------------------------------------*
020700 FUE020-SPLIT-ROW.
020800     MOVE SPACES TO WS-COLUNAS
020900     MOVE ZERO TO WS-COL-COUNT
021000     UNSTRING WS-LINE DELIMITED BY ","
021100         INTO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6
021200         TALLYING IN WS-COL-COUNT
021300     END-UNSTRING.
021400 FUE020-SPLIT-ROW-EXIT.
021500     EXIT.
021600*-----------------------------------------------------------------*
021700* FUE020-WRITE-TARGET - GRAVA TODAS AS LINHAS VALIDAS NO DATASET   *
021800* auth-data (TUDO-OU-NADA).                                        *
021900*-----------------------------------------------------------------*
022000 FUE020-WRITE-TARGET.
022100     PERFORM FUE020-WRITE-ONE
022200        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-DATA-COUNT.
022300     CLOSE AUTHOUT.
022400 FUE020-WRITE-TARGET-EXIT.
022500     EXIT.
022600 FUE020-WRITE-ONE.
022700     MOVE SPACES TO REG-AUTHOUT
022800     MOVE WS-OUT-AGR-NAME(WS-IDX)     TO AUTH-AGR-NAME
022900     MOVE WS-OUT-OBJECT(WS-IDX)       TO AUTH-OBJECT
023000     MOVE WS-OUT-AUTH-NAME(WS-IDX)    TO AUTH-AUTH-NAME
023100     MOVE WS-OUT-FIELD-NAME(WS-IDX)   TO AUTH-FIELD-NAME
023200     MOVE WS-OUT-VALUE-LOW(WS-IDX)    TO AUTH-VALUE-LOW
023300     MOVE WS-OUT-VALUE-HIGH(WS-IDX)   TO AUTH-VALUE-HIGH
023400     WRITE REG-AUTHOUT.
023500*-----------------------------------------------------------------*
023600* FUE020-REPORT-RESULT - DEVOLVE AO CHAMADOR AS CONTAGENS E O      *
023700* CODIGO DE RETORNO DE SUCESSO.                                    *
023800*-----------------------------------------------------------------*
023900 FUE020-REPORT-RESULT.
024000     MOVE WS-DATA-COUNT  TO FUE-REC-COUNT
024100     MOVE WS-TRUNC-COUNT TO FUE-TRUNC-COUNT
024200     MOVE ZERO TO FUE-RETURN-CODE
024300     MOVE ZERO TO FUE-ERROR-ROW
024400     MOVE SPACES TO FUE-RETURN-MSG.
024500 FUE020-REPORT-RESULT-EXIT.
024600     EXIT.
