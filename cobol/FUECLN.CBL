000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   FUECLN.
000300 AUTHOR.       FRANCISCO A. ROLIM DE MOURA JR.
000400 INSTALLATION. HBSIS.
000500 DATE-WRITTEN. 11/03/1986.
000600 DATE-COMPILED.
000700 SECURITY.
000800*
000900*-----------------------------------------------------------------*
001000* SISTEMA......: FUE  -  CARGA DE DADOS DE LICENCIAMENTO FUE       *
001100*-----------------------------------------------------------------*
001200* ANALISTA.....: FRANCISCO A. ROLIM DE MOURA JR                    *
001300* LINGUAGEM....: COBOL                                             *
001400* PROGRAMADOR..: FRANCISCO A. ROLIM DE MOURA JR                    *
001500* DATA.........: 11/03/1986                                        *
001600*-----------------------------------------------------------------*
001700* OBJETIVO.....: FUECLN - SUB-ROTINA DE SANEAMENTO DE NOME E       *
001800*                MONTAGEM DO NOME DO DATASET DE DESTINO (Z_FUE_..) *
001900*                CHAMADA POR FUE010/020/030/040/050/060.           *
002000*-----------------------------------------------------------------*
002100* HISTORICO DE ALTERACOES                                          *
002200*-----------------------------------------------------------------*
002300* DATA       PROGR  CHAMADO   DESCRICAO                            *
002400* ---------- ------ --------- -------------------------------------*
002500* 11/03/1986 FRM    CR-0001   VERSAO INICIAL - SANEAMENTO DE NOME   *
002600*                              DE CLIENTE/SISTEMA E MONTAGEM DO     *
002700*                              NOME DO DATASET Z_FUE_..             *
002800* 02/09/1989 FRM    CR-0014   CORRIGIDO LIMITE DE TAMANHO DO NOME   *
002900*                              SANEADO (CAMPO DE ENTRADA ATE X(40)) *
003000* 19/11/1991 JCS    CR-0022   INCLUIDO SUFIXO COMO PARAMETRO PARA   *
003100*                              REAPROVEITAR A ROTINA NAS 6 CARGAS   *
003200* 30/06/1994 JCS    CR-0031   TRATAMENTO DE NOME TOTALMENTE EM      *
003300*                              BRANCO (GERA SOMENTE O PREFIXO)      *
003400* 08/09/1998 MTR    CR-0047   REVISAO DE PRONTIDAO PARA O ANO 2000  *
003500*                              - ROTINA NAO MANIPULA DATAS, SOMENTE *
003600*                              TEXTO DE IDENTIFICACAO; CERTIFICADA  *
003700*                              SEM PENDENCIAS DE VIRADA DE SECULO.  *
003800* 14/02/2003 ALM    CR-0058   PADRONIZADO PREFIXO "Z_FUE_" CONFORME *
003900*                              NOVA CONVENCAO DE NOMES DE DATASET   *
004000*-----------------------------------------------------------------*
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS FUE-LETRA  IS "A" THRU "Z"
004600     CLASS FUE-DIGITO IS "0" THRU "9".
004700*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 77  WS-IDX                    PIC 9(02) COMP.
005100 77  WS-OUT-IDX                PIC 9(02) COMP.
005200 77  WS-LEN                    PIC 9(02) COMP.
005300 01  WS-NAME-WORK              PIC X(40).
005400 01  WS-NAME-CHARS REDEFINES WS-NAME-WORK.
005500     05  WS-NAME-CHAR          PIC X(01) OCCURS 40 TIMES.
005600 01  WS-NAME-CLEAN             PIC X(40).
005700 01  WS-CLEAN-CHARS REDEFINES WS-NAME-CLEAN.
005800     05  WS-CLEAN-CHAR         PIC X(01) OCCURS 40 TIMES.
005900 01  WS-CLIENT-CLEAN           PIC X(40).
006000 01  WS-SYSTEM-CLEAN           PIC X(40).
006100 01  WS-SUFFIX-WORK            PIC X(30).
006200 01  WS-SUFFIX-CHARS REDEFINES WS-SUFFIX-WORK.
006300     05  WS-SUFFIX-CHAR        PIC X(01) OCCURS 30 TIMES.
006400 77  WS-SUFFIX-LEN             PIC 9(02) COMP.
006500*
006600 LINKAGE SECTION.
006700 01  FUECLN-CLIENT-IN          PIC X(40).
006800 01  FUECLN-SYSTEM-IN          PIC X(40).
006900 01  FUECLN-SUFFIX-IN          PIC X(30).
007000 01  FUECLN-DSNAME-OUT         PIC X(64).
007100*
007200 PROCEDURE DIVISION USING FUECLN-CLIENT-IN FUECLN-SYSTEM-IN
007300                           FUECLN-SUFFIX-IN FUECLN-DSNAME-OUT.
007400 FUECLN-MAIN.
007500     MOVE FUECLN-CLIENT-IN TO WS-NAME-WORK
007600     PERFORM FUECLN-CLEAN-NAME THRU FUECLN-CLEAN-NAME-EXIT
007700     MOVE WS-NAME-CLEAN TO WS-CLIENT-CLEAN.
007800*
007900     MOVE FUECLN-SYSTEM-IN TO WS-NAME-WORK
008000     PERFORM FUECLN-CLEAN-NAME THRU FUECLN-CLEAN-NAME-EXIT
008100     MOVE WS-NAME-CLEAN TO WS-SYSTEM-CLEAN.
008200*
008300     MOVE FUECLN-SUFFIX-IN TO WS-SUFFIX-WORK
008400     PERFORM FUECLN-TRIM-SUFFIX THRU FUECLN-TRIM-SUFFIX-EXIT.
008500*
008600     MOVE SPACES TO FUECLN-DSNAME-OUT
008700     STRING "Z_FUE_" DELIMITED BY SIZE
008800            WS-CLIENT-CLEAN DELIMITED BY SPACE
008900            "_" DELIMITED BY SIZE
009000            WS-SYSTEM-CLEAN DELIMITED BY SPACE
009100            "_" DELIMITED BY SIZE
009200            WS-SUFFIX-WORK(1:WS-SUFFIX-LEN) DELIMITED BY SIZE
009300       INTO FUECLN-DSNAME-OUT
009400     END-STRING.
009500*
009600     GOBACK.
009700*-----------------------------------------------------------------*
009800* FUECLN-CLEAN-NAME - APLICA clean(): ESPACO->'_', REMOVE TUDO QUE *
009900* NAO FOR LETRA/DIGITO/UNDERSCORE, CONVERTE PARA MAIUSCULAS.       *
010000* ENTRADA:  WS-NAME-WORK (PIC X(40), PODE TER BRANCOS A DIREITA)   *
010100* SAIDA..:  WS-NAME-CLEAN (PIC X(40), PREENCHIDO COM SPACES A DIR.)*
010200*-----------------------------------------------------------------*
010300 FUECLN-CLEAN-NAME.
010400     INSPECT WS-NAME-WORK CONVERTING
010500         "abcdefghijklmnopqrstuvwxyz" TO
010600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
010700     MOVE SPACES TO WS-NAME-CLEAN
010800     MOVE 40 TO WS-LEN
010900     MOVE ZERO TO WS-OUT-IDX.
011000 FUECLN-FIND-LEN.
011100     IF WS-LEN > 0 AND WS-NAME-CHAR(WS-LEN) = SPACE
011200        SUBTRACT 1 FROM WS-LEN
011300        GO TO FUECLN-FIND-LEN.
011400     IF WS-LEN = 0
011500        GO TO FUECLN-CLEAN-NAME-EXIT.
011600     PERFORM FUECLN-CLEAN-ONE-CHAR
011700        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-LEN.
011800 FUECLN-CLEAN-NAME-EXIT.
011900     EXIT.
012000 FUECLN-CLEAN-ONE-CHAR.
012100     IF WS-NAME-CHAR(WS-IDX) = SPACE
012200        ADD 1 TO WS-OUT-IDX
012300        MOVE "_" TO WS-CLEAN-CHAR(WS-OUT-IDX)
012400     ELSE
012500        IF WS-NAME-CHAR(WS-IDX) IS FUE-LETRA
012600           OR WS-NAME-CHAR(WS-IDX) IS FUE-DIGITO
012700           OR WS-NAME-CHAR(WS-IDX) = "_"
012800              ADD 1 TO WS-OUT-IDX
012900              MOVE WS-NAME-CHAR(WS-IDX) TO WS-CLEAN-CHAR(WS-OUT-IDX).
013000*-----------------------------------------------------------------*
013100* FUECLN-TRIM-SUFFIX - ACHA O TAMANHO UTIL DO SUFIXO (OS SUFIXOS   *
013200* JA CHEGAM PRONTOS EM MAIUSCULAS - NAO PRECISAM SER SANEADOS).    *
013300*-----------------------------------------------------------------*
013400 FUECLN-TRIM-SUFFIX.
013500     MOVE 30 TO WS-SUFFIX-LEN.
013600 FUECLN-FIND-SUFFIX-LEN.
013700     IF WS-SUFFIX-LEN > 1 AND WS-SUFFIX-CHAR(WS-SUFFIX-LEN) = SPACE
013800        SUBTRACT 1 FROM WS-SUFFIX-LEN
013900        GO TO FUECLN-FIND-SUFFIX-LEN.
014000 FUECLN-TRIM-SUFFIX-EXIT.
014100     EXIT.
