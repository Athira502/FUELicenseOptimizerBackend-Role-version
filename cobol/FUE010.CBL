000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   FUE010.
000300 AUTHOR.       FRANCISCO A. ROLIM DE MOURA JR.
000400 INSTALLATION. HBSIS.
000500 DATE-WRITTEN. 18/03/1986.
000600 DATE-COMPILED.
000700 SECURITY.
000800*
000900*-----------------------------------------------------------------*
001000* SISTEMA......: FUE  -  CARGA DE DADOS DE LICENCIAMENTO FUE       *
001100*-----------------------------------------------------------------*
001200* ANALISTA.....: FRANCISCO A. ROLIM DE MOURA JR                    *
001300* LINGUAGEM....: COBOL                                             *
001400* PROGRAMADOR..: FRANCISCO A. ROLIM DE MOURA JR                    *
001500* DATA.........: 18/03/1986                                        *
001600*-----------------------------------------------------------------*
001700* OBJETIVO.....: FUE010 - CARGA DO ARQUIVO XML DE CLASSIFICACAO    *
001800*                DE LICENCA POR PAPEL (ROLE) / OBJETO DE           *
001900*                AUTORIZACAO (license-info). LE O EXTRATO XML EM   *
002000*                UMA UNICA PASSADA SEQUENCIAL, MONTANDO UMA TABELA *
002100*                DE CABECALHOS DE PAPEL (ROLE-HEADER) PARA ENRIQUE-*
002200*                CER OS ITENS DE DETALHE (OBJETO). GRAVA NO        *
002300*                DATASET Z_FUE_..._ROLE_OBJ_LICENSE_INFO.          *
002400* CHAMADO POR..: FUE000 (VIA CALL, AREA FUE-LINKAGE-AREA)          *
002500*-----------------------------------------------------------------*
002600* HISTORICO DE ALTERACOES                                          *
002700*-----------------------------------------------------------------*
002800* DATA       PROGR  CHAMADO   DESCRICAO                            *
002900* ---------- ------ --------- -------------------------------------*
003000* 18/03/1986 FRM    CR-0002   VERSAO INICIAL - CARGA DO XML DE      *
003100*                              CLASSIFICACAO DE LICENCA             *
003200* 05/05/1988 FRM    CR-0009   INCLUIDA TABELA DE CABECALHOS DE      *
003300*                              PAPEL PARA ENRIQUECER OS DETALHES    *
003400* 19/11/1991 JCS    CR-0022   PADRONIZADO NOME DO DATASET DE SAIDA  *
003500*                              USANDO A NOVA SUB-ROTINA FUECLN      *
003600* 30/06/1994 JCS    CR-0032   CORRIGIDO CASO DE CABECALHO SEM       *
003700*                              CAMPO DE CLASSIFICACAO PRESENTE      *
003800*                              (NAO DEVE SER ARMAZENADO NA TABELA)  *
003900* 08/09/1998 MTR    CR-0047   REVISAO DE PRONTIDAO PARA O ANO 2000  *
004000*                              - ROTINA NAO MANIPULA DATAS, SOMENTE *
004100*                              TEXTO; CERTIFICADA SEM PENDENCIAS DE  *
004200*                              VIRADA DE SECULO.                    *
004300* 22/01/2001 ALM    CR-0052   AUMENTADO LIMITE DA TABELA DE ITENS   *
004400*                              DE SAIDA DE 1500 PARA 3000 OCORR.     *
004500* 14/02/2003 ALM    CR-0058   PADRONIZADO PREFIXO "Z_FUE_" CONFORME *
004600*                              NOVA CONVENCAO DE NOMES DE DATASET   *
004700*-----------------------------------------------------------------*
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS FUE-DIGITO IS "0" THRU "9".
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT LICEXML ASSIGN TO LICEXML
005600            FILE STATUS IS FS-LICEXML
005700            ORGANIZATION IS LINE SEQUENTIAL.
005800     COPY LICEDAT.SEL.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  LICEXML
006300     LABEL RECORD IS STANDARD.
006400 01  REG-LICEXML                  PIC X(200).
006500 01  REG-LICEXML-ALT REDEFINES REG-LICEXML.
006600     05  LICEXML-CHAR             PIC X(01) OCCURS 200 TIMES.
006700*
006800 COPY LICEDAT.FD.
006900*
007000 WORKING-STORAGE SECTION.
007100 01  FS-LICEXML                   PIC 9(02) VALUE ZERO.
007200 01  FS-LICEOUT                   PIC 9(02) VALUE ZERO.
007300*
007400 77  WS-SKIP-SW                PIC X(01) VALUE "N".
007500     88  WS-SKIP-YES                      VALUE "Y".
007600 77  WS-EOF-SW                 PIC X(01) VALUE "N".
007700     88  WS-EOF-YES                       VALUE "Y".
007800 77  WS-SAW-CLASSIF-SW         PIC X(01) VALUE "N".
007900     88  WS-SAW-CLASSIF-YES                VALUE "Y".
008000 77  WS-MATCH-FOUND-SW         PIC X(01) VALUE "N".
008100     88  WS-MATCH-FOUND-YES                VALUE "Y".
008200*
008300 77  WS-ITEM-TOTAL             PIC 9(07) COMP VALUE ZERO.
008400 77  WS-DETAIL-TOTAL           PIC 9(07) COMP VALUE ZERO.
008500 77  WS-HDR-COUNT              PIC 9(04) COMP VALUE ZERO.
008600 77  WS-TRUNC-COUNT            PIC 9(07) COMP VALUE ZERO.
008700 77  WS-IDX                    PIC 9(04) COMP VALUE ZERO.
008800*
009100 01  WS-SUFFIX                    PIC X(30)
009200                                   VALUE "ROLE_OBJ_LICENSE_INFO".
009300*
009400*-----------------------------------------------------------------*
009500* AREA DE TRABALHO PARA EXTRACAO DE UMA TAG/VALOR POR LINHA DO XML *
009600*-----------------------------------------------------------------*
009700 01  WS-LINE                      PIC X(200).
009800 01  WS-LINE-UC                   PIC X(200).
009900 01  WS-TAG-RAW                   PIC X(20).
010000 01  WS-TAG-RAW-UC                PIC X(20).
010100 01  WS-DUMMY-RAW                 PIC X(20).
010200 01  WS-DUMMY-UC                  PIC X(80).
010300 01  WS-VALUE-RAW                 PIC X(80).
010400 01  WS-TAG-VALUE                 PIC X(80).
010500*
010600*-----------------------------------------------------------------*
010700* ITEM XML CORRENTE (UM REGISTRO <item> ENTRE <item> E </item>)   *
010800*-----------------------------------------------------------------*
010900 01  WS-ITEM.
011000     05  WS-ITEM-AGR-NAME          PIC X(30).
011100     05  WS-ITEM-OBJECT            PIC X(10).
011200     05  WS-ITEM-TTEXT             PIC X(60).
011300     05  WS-ITEM-FIELD             PIC X(10).
011400     05  WS-ITEM-LOW               PIC X(40).
011500     05  WS-ITEM-HIGH              PIC X(40).
011600     05  WS-ITEM-CLASSIF-S4        PIC X(20).
011700     05  WS-ITEM-AGR-TEXT          PIC X(60).
011800     05  WS-ITEM-AGR-CLASSIF       PIC X(20).
011900     05  WS-ITEM-AGR-RATIO         PIC X(10).
012000     05  WS-ITEM-AGR-OBJECTS       PIC X(07).
012100     05  WS-ITEM-AGR-USERS         PIC X(07).
012200 01  WS-ITEM-ALT REDEFINES WS-ITEM.
012300     05  WS-ITEM-CHAR              PIC X(01) OCCURS 314 TIMES.
012400*                                   MANTIDO PARA CONSULTA POSICIONAL
012500*                                   DE DEPURACAO - NAO MAIS UTILIZADO
012600*                                   PELA LOGICA ATUAL (VER CR-0009).
012700*
012800*-----------------------------------------------------------------*
012900* TABELA DE CABECALHOS DE PAPEL (ROLE-HEADER), CHAVEADA POR        *
013000* AGR-NAME. PREENCHIDA NA PASSADA UNICA PELOS ITENS DE CABECALHO.  *
013100*-----------------------------------------------------------------*
013200 01  WS-HDR-TABLE.
013300     05  WS-HDR-ENTRY OCCURS 2000 TIMES INDEXED BY WS-HDR-IX.
013400         10  HDR-NAME              PIC X(30).
013500         10  HDR-TEXT              PIC X(60).
013600         10  HDR-CLASSIF           PIC X(20).
013700         10  HDR-RATIO             PIC X(10).
013800         10  HDR-OBJECTS           PIC X(07).
013900         10  HDR-USERS             PIC X(07).
014100*
014200*-----------------------------------------------------------------*
014300* TABELA DE SAIDA (ITENS DE DETALHE JA ENRIQUECIDOS) - A CARGA SO  *
014400* E GRAVADA NO DATASET SE TODO O XML FOR VALIDO (TUDO OU NADA).    *
014500*-----------------------------------------------------------------*
014600 01  WS-OUT-TABLE.
014700     05  WS-OUT-ENTRY OCCURS 3000 TIMES.
014800         10  WS-OUT-AGR-NAME        PIC X(30).
014900         10  WS-OUT-OBJECT          PIC X(10).
015000         10  WS-OUT-TTEXT           PIC X(60).
015100         10  WS-OUT-FIELD           PIC X(10).
015200         10  WS-OUT-LOW             PIC X(40).
015300         10  WS-OUT-HIGH            PIC X(40).
015400         10  WS-OUT-CLASSIF-S4      PIC X(20).
015500         10  WS-OUT-AGR-TEXT        PIC X(60).
015600         10  WS-OUT-AGR-CLASSIF     PIC X(20).
015700         10  WS-OUT-AGR-RATIO       PIC X(10).
015800         10  WS-OUT-AGR-OBJECTS     PIC X(07).
015900         10  WS-OUT-AGR-USERS       PIC X(07).
016000*
016100 LINKAGE SECTION.
016200 COPY FUEPARM.FD.
016300*
016400 PROCEDURE DIVISION USING FUE-LINKAGE-AREA.
016500 FUE010-MAIN.
016600     PERFORM FUE010-OPEN-INPUT THRU FUE010-OPEN-INPUT-EXIT.
016700     IF WS-SKIP-YES
016800        GO TO FUE010-MAIN-EXIT.
016900     PERFORM FUE010-ENSURE-TARGET THRU FUE010-ENSURE-TARGET-EXIT.
016950     MOVE WS-TRUNC-COUNT TO FUE-TRUNC-COUNT.
017000     PERFORM FUE010-READ-ITEM THRU FUE010-READ-ITEM-EXIT
017100             UNTIL WS-EOF-YES.
017200     CLOSE LICEXML.
017300     IF WS-ITEM-TOTAL = ZERO
017400        MOVE 2 TO FUE-RETURN-CODE
017500        MOVE ZERO TO FUE-ERROR-ROW
017600        MOVE "No <item> elements found in XML" TO FUE-RETURN-MSG
017700        CLOSE LICEOUT
017800        GO TO FUE010-MAIN-EXIT.
017900     IF WS-DETAIL-TOTAL = ZERO
018000        MOVE 2 TO FUE-RETURN-CODE
018100        MOVE ZERO TO FUE-ERROR-ROW
018200        MOVE "No valid object data found" TO FUE-RETURN-MSG
018300        CLOSE LICEOUT
018400        GO TO FUE010-MAIN-EXIT.
018500     PERFORM FUE010-WRITE-TARGET THRU FUE010-WRITE-TARGET-EXIT.
018600     PERFORM FUE010-REPORT-RESULT THRU FUE010-REPORT-RESULT-EXIT.
018700 FUE010-MAIN-EXIT.
018800     GOBACK.
018900*-----------------------------------------------------------------*
019000* FUE010-OPEN-INPUT - ABRE O XML DE ENTRADA; SE NAO EXISTIR        *
019100* (FILE STATUS 35), MARCA O PASSO COMO "SKIPPED" (PASSO 1 DO       *
019200* FLUXO COMUM).                                                    *
019300*-----------------------------------------------------------------*
019400 FUE010-OPEN-INPUT.
019500     MOVE "N" TO WS-SKIP-SW
019600     OPEN INPUT LICEXML.
019700     IF FS-LICEXML = 35
019800        MOVE "Y" TO WS-SKIP-SW
019900        MOVE 1 TO FUE-RETURN-CODE
020000        MOVE ZERO TO FUE-TRUNC-COUNT
020100        MOVE ZERO TO FUE-REC-COUNT
020200        MOVE ZERO TO FUE-ERROR-ROW
020300        MOVE "No LICE XML file provided, skipping load"
020400             TO FUE-RETURN-MSG.
020500 FUE010-OPEN-INPUT-EXIT.
020600     EXIT.
020700*-----------------------------------------------------------------*
020800* FUE010-ENSURE-TARGET - MONTA O NOME DO DATASET DE SAIDA (VIA     *
020900* FUECLN), CONTA OS REGISTROS EXISTENTES (SE HOUVER) E REABRE O    *
021000* ARQUIVO EM MODO OUTPUT (ESVAZIANDO-O) - PASSOS 2,3,4 DO FLUXO.   *
021100*-----------------------------------------------------------------*
021200 FUE010-ENSURE-TARGET.
021300     CALL "FUECLN" USING FUE-CLIENT FUE-SYSTEM WS-SUFFIX
021400                          FUE-DSNAME.
021500     MOVE ZERO TO WS-TRUNC-COUNT
021600     OPEN INPUT LICEOUT.
021700     IF FS-LICEOUT NOT = 35
021800        PERFORM FUE010-COUNT-OLD THRU FUE010-COUNT-OLD-EXIT
021900                UNTIL FS-LICEOUT = 10
022000        CLOSE LICEOUT.
022100     OPEN OUTPUT LICEOUT.
022200 FUE010-ENSURE-TARGET-EXIT.
022300     EXIT.
022400 FUE010-COUNT-OLD.
022500     READ LICEOUT
022600         AT END
022700            MOVE 10 TO FS-LICEOUT
022800         NOT AT END
022900            ADD 1 TO WS-TRUNC-COUNT.
023000 FUE010-COUNT-OLD-EXIT.
023100     EXIT.
023200*-----------------------------------------------------------------*
023300* FUE010-READ-ITEM - LE UMA LINHA DO XML E DESPACHA: INICIO DE     *
023400* <item>, FIM DE </item> (FECHA E CLASSIFICA O ITEM CORRENTE) OU   *
023500* UMA TAG DE CAMPO (REPASSA PARA FUE010-ASSIGN-FIELD).             *
023600*-----------------------------------------------------------------*
023700 FUE010-READ-ITEM.
023800     READ LICEXML INTO WS-LINE
023900         AT END
024000            MOVE "Y" TO WS-EOF-SW
024100            GO TO FUE010-READ-ITEM-EXIT.
024200     PERFORM FUE010-SCAN-TAG THRU FUE010-SCAN-TAG-EXIT.
024300     IF WS-TAG-RAW-UC = "<ITEM"
024400        MOVE SPACES TO WS-ITEM
024500        MOVE "0" TO WS-ITEM-AGR-OBJECTS
024600        MOVE "0" TO WS-ITEM-AGR-USERS
024700        MOVE "N" TO WS-SAW-CLASSIF-SW
024800        GO TO FUE010-READ-ITEM-EXIT.
024900     IF WS-TAG-RAW-UC = "</ITEM"
025000        ADD 1 TO WS-ITEM-TOTAL
025100        IF WS-ITEM-OBJECT = SPACES
025200           PERFORM FUE010-HEADER-ITEM THRU FUE010-HEADER-ITEM-EXIT
025300        ELSE
025400           PERFORM FUE010-DETAIL-ITEM THRU FUE010-DETAIL-ITEM-EXIT
025500        END-IF
025600        GO TO FUE010-READ-ITEM-EXIT.
025700     PERFORM FUE010-ASSIGN-FIELD THRU FUE010-ASSIGN-FIELD-EXIT.
025800 FUE010-READ-ITEM-EXIT.
025900     EXIT.
026000*-----------------------------------------------------------------*
026100* FUE010-SCAN-TAG - EXTRAI O NOME DA TAG (EM MAIUSCULAS, PARA      *
026200* COMPARACAO) E O VALOR (NO CASE ORIGINAL) DE UMA LINHA NO         *
026300* FORMATO "<TAG>VALOR</TAG>" OU "<TAG>" / "</TAG>" ISOLADAS.        *
026400*-----------------------------------------------------------------*
026500 FUE010-SCAN-TAG.
026600     MOVE WS-LINE TO WS-LINE-UC
026700     INSPECT WS-LINE-UC CONVERTING
026800         "abcdefghijklmnopqrstuvwxyz" TO
026900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
027000     MOVE SPACES TO WS-TAG-RAW-UC
027100     MOVE SPACES TO WS-DUMMY-UC
027200     UNSTRING WS-LINE-UC DELIMITED BY ">"
027300         INTO WS-TAG-RAW-UC WS-DUMMY-UC
027400     END-UNSTRING
027500     MOVE SPACES TO WS-DUMMY-RAW
027600     MOVE SPACES TO WS-VALUE-RAW
027700     UNSTRING WS-LINE DELIMITED BY ">"
027800         INTO WS-DUMMY-RAW WS-VALUE-RAW
027900     END-UNSTRING
028000     MOVE SPACES TO WS-TAG-VALUE
028100     UNSTRING WS-VALUE-RAW DELIMITED BY "<"
028200         INTO WS-TAG-VALUE
028300     END-UNSTRING.
028400 FUE010-SCAN-TAG-EXIT.
028500     EXIT.
028600*-----------------------------------------------------------------*
028700* FUE010-ASSIGN-FIELD - MOVE O VALOR DA TAG CORRENTE PARA O CAMPO  *
028800* CORRESPONDENTE DO ITEM DE TRABALHO.                              *
028900*-----------------------------------------------------------------*
029000 FUE010-ASSIGN-FIELD.
029100     IF WS-TAG-RAW-UC = "<AGR_NAME"
029200        MOVE WS-TAG-VALUE TO WS-ITEM-AGR-NAME
029300        GO TO FUE010-ASSIGN-FIELD-EXIT.
029400     IF WS-TAG-RAW-UC = "<OBJECT"
029500        MOVE WS-TAG-VALUE TO WS-ITEM-OBJECT
029600        GO TO FUE010-ASSIGN-FIELD-EXIT.
029700     IF WS-TAG-RAW-UC = "<TTEXT"
029800        MOVE WS-TAG-VALUE TO WS-ITEM-TTEXT
029900        GO TO FUE010-ASSIGN-FIELD-EXIT.
030000     IF WS-TAG-RAW-UC = "<FIELD"
030100        MOVE WS-TAG-VALUE TO WS-ITEM-FIELD
030200        GO TO FUE010-ASSIGN-FIELD-EXIT.
030300     IF WS-TAG-RAW-UC = "<LOW"
030400        MOVE WS-TAG-VALUE TO WS-ITEM-LOW
030500        GO TO FUE010-ASSIGN-FIELD-EXIT.
030600     IF WS-TAG-RAW-UC = "<HIGH"
030700        MOVE WS-TAG-VALUE TO WS-ITEM-HIGH
030800        GO TO FUE010-ASSIGN-FIELD-EXIT.
030900     IF WS-TAG-RAW-UC = "<CLASSIF_S4"
031000        MOVE WS-TAG-VALUE TO WS-ITEM-CLASSIF-S4
031100        GO TO FUE010-ASSIGN-FIELD-EXIT.
031200     IF WS-TAG-RAW-UC = "<AGR_TEXT"
031300        MOVE WS-TAG-VALUE TO WS-ITEM-AGR-TEXT
031400        GO TO FUE010-ASSIGN-FIELD-EXIT.
031500     IF WS-TAG-RAW-UC = "<AGR_CLASSIF"
031600        MOVE WS-TAG-VALUE TO WS-ITEM-AGR-CLASSIF
031700        MOVE "Y" TO WS-SAW-CLASSIF-SW
031800        GO TO FUE010-ASSIGN-FIELD-EXIT.
031900     IF WS-TAG-RAW-UC = "<AGR_RATIO"
032000        MOVE WS-TAG-VALUE TO WS-ITEM-AGR-RATIO
032100        GO TO FUE010-ASSIGN-FIELD-EXIT.
032200     IF WS-TAG-RAW-UC = "<AGR_OBJECTS"
032300        MOVE "0" TO WS-ITEM-AGR-OBJECTS
032400        IF WS-TAG-VALUE NOT = SPACES
032500           MOVE WS-TAG-VALUE TO WS-ITEM-AGR-OBJECTS
032600        END-IF
032700        GO TO FUE010-ASSIGN-FIELD-EXIT.
032800     IF WS-TAG-RAW-UC = "<AGR_USERS"
032900        MOVE "0" TO WS-ITEM-AGR-USERS
033000        IF WS-TAG-VALUE NOT = SPACES
033100           MOVE WS-TAG-VALUE TO WS-ITEM-AGR-USERS
033200        END-IF.
033300 FUE010-ASSIGN-FIELD-EXIT.
033400     EXIT.
033500*-----------------------------------------------------------------*
033600* FUE010-HEADER-ITEM - ITEM DE CABECALHO (OBJECT EM BRANCO).       *
033700* SO GRAVA/SUBSTITUI NA TABELA SE AGR-NAME NAO FOR BRANCO E O      *
033800* CAMPO DE CLASSIFICACAO TIVER APARECIDO NO ITEM (CR-0032).        *
033900*-----------------------------------------------------------------*
034000 FUE010-HEADER-ITEM.
034100     IF WS-ITEM-AGR-NAME = SPACES
034200        GO TO FUE010-HEADER-ITEM-EXIT.
034300     IF WS-SAW-CLASSIF-SW NOT = "Y"
034400        GO TO FUE010-HEADER-ITEM-EXIT.
034500     PERFORM FUE010-FIND-HEADER THRU FUE010-FIND-HEADER-EXIT.
034600     IF WS-MATCH-FOUND-YES
034700        GO TO FUE010-HEADER-STORE.
034800     ADD 1 TO WS-HDR-COUNT
034900     SET WS-HDR-IX TO WS-HDR-COUNT.
035000 FUE010-HEADER-STORE.
035100     MOVE WS-ITEM-AGR-NAME     TO HDR-NAME(WS-HDR-IX)
035200     MOVE WS-ITEM-AGR-TEXT     TO HDR-TEXT(WS-HDR-IX)
035300     MOVE WS-ITEM-AGR-CLASSIF  TO HDR-CLASSIF(WS-HDR-IX)
035400     MOVE WS-ITEM-AGR-RATIO    TO HDR-RATIO(WS-HDR-IX)
035500     MOVE WS-ITEM-AGR-OBJECTS  TO HDR-OBJECTS(WS-HDR-IX)
035600     MOVE WS-ITEM-AGR-USERS    TO HDR-USERS(WS-HDR-IX).
035700 FUE010-HEADER-ITEM-EXIT.
035800     EXIT.
035900*-----------------------------------------------------------------*
036000* FUE010-FIND-HEADER - BUSCA SEQUENCIAL NA TABELA DE CABECALHOS    *
036100* PELO NOME DO PAPEL (AGR-NAME) DO ITEM CORRENTE.                  *
036200*-----------------------------------------------------------------*
036300 FUE010-FIND-HEADER.
036400     MOVE "N" TO WS-MATCH-FOUND-SW
036500     IF WS-HDR-COUNT = ZERO
036600        GO TO FUE010-FIND-HEADER-EXIT.
036700     SET WS-HDR-IX TO 1.
036800 FUE010-FIND-HEADER-LOOP.
036900     IF HDR-NAME(WS-HDR-IX) = WS-ITEM-AGR-NAME
037000        MOVE "Y" TO WS-MATCH-FOUND-SW
037100        GO TO FUE010-FIND-HEADER-EXIT.
037200     IF WS-HDR-IX NOT < WS-HDR-COUNT
037300        GO TO FUE010-FIND-HEADER-EXIT.
037400     SET WS-HDR-IX UP BY 1
037500     GO TO FUE010-FIND-HEADER-LOOP.
037600 FUE010-FIND-HEADER-EXIT.
037700     EXIT.
037800*-----------------------------------------------------------------*
037900* FUE010-DETAIL-ITEM - ITEM DE DETALHE (OBJECT PREENCHIDO). GRAVA  *
038000* NA TABELA DE SAIDA, ENRIQUECENDO COM O CABECALHO DO PAPEL QUANDO *
038100* HOUVER ENTRADA NA TABELA; CASO CONTRARIO, USA OS VALORES DO       *
038200* PROPRIO ITEM (BUSINESS RULES: DETAIL ENRICHMENT PRECEDENCE).      *
038300*-----------------------------------------------------------------*
038400 FUE010-DETAIL-ITEM.
038500     ADD 1 TO WS-DETAIL-TOTAL
038600     PERFORM FUE010-FIND-HEADER THRU FUE010-FIND-HEADER-EXIT
038700     MOVE WS-ITEM-AGR-NAME    TO WS-OUT-AGR-NAME(WS-DETAIL-TOTAL)
038800     MOVE WS-ITEM-OBJECT      TO WS-OUT-OBJECT(WS-DETAIL-TOTAL)
038900     MOVE WS-ITEM-TTEXT       TO WS-OUT-TTEXT(WS-DETAIL-TOTAL)
039000     MOVE WS-ITEM-FIELD       TO WS-OUT-FIELD(WS-DETAIL-TOTAL)
039100     MOVE WS-ITEM-LOW         TO WS-OUT-LOW(WS-DETAIL-TOTAL)
039200     MOVE WS-ITEM-HIGH        TO WS-OUT-HIGH(WS-DETAIL-TOTAL)
039300     MOVE WS-ITEM-CLASSIF-S4  TO WS-OUT-CLASSIF-S4(WS-DETAIL-TOTAL)
039400     IF WS-MATCH-FOUND-YES
039500        MOVE HDR-TEXT(WS-HDR-IX)
039600             TO WS-OUT-AGR-TEXT(WS-DETAIL-TOTAL)
039700        MOVE HDR-CLASSIF(WS-HDR-IX)
039800             TO WS-OUT-AGR-CLASSIF(WS-DETAIL-TOTAL)
039900        MOVE HDR-RATIO(WS-HDR-IX)
040000             TO WS-OUT-AGR-RATIO(WS-DETAIL-TOTAL)
040100        MOVE HDR-OBJECTS(WS-HDR-IX)
040200             TO WS-OUT-AGR-OBJECTS(WS-DETAIL-TOTAL)
040300        MOVE HDR-USERS(WS-HDR-IX)
040400             TO WS-OUT-AGR-USERS(WS-DETAIL-TOTAL)
040500     ELSE
040600        MOVE WS-ITEM-AGR-TEXT
040700             TO WS-OUT-AGR-TEXT(WS-DETAIL-TOTAL)
040800        MOVE WS-ITEM-AGR-CLASSIF
040900             TO WS-OUT-AGR-CLASSIF(WS-DETAIL-TOTAL)
041000        MOVE WS-ITEM-AGR-RATIO
041100             TO WS-OUT-AGR-RATIO(WS-DETAIL-TOTAL)
041200        MOVE WS-ITEM-AGR-OBJECTS
041300             TO WS-OUT-AGR-OBJECTS(WS-DETAIL-TOTAL)
041400        MOVE WS-ITEM-AGR-USERS
041500             TO WS-OUT-AGR-USERS(WS-DETAIL-TOTAL)
041600     END-IF.
041700 FUE010-DETAIL-ITEM-EXIT.
041800     EXIT.
041900*-----------------------------------------------------------------*
042000* FUE010-WRITE-TARGET - GRAVA TODOS OS ITENS DE DETALHE DA TABELA  *
042100* DE SAIDA NO DATASET license-info (TUDO-OU-NADA - PASSO 7).       *
042200*-----------------------------------------------------------------*
042300 FUE010-WRITE-TARGET.
042400     PERFORM FUE010-WRITE-ONE
042500        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-DETAIL-TOTAL.
042600     CLOSE LICEOUT.
042700 FUE010-WRITE-TARGET-EXIT.
042800     EXIT.
042900 FUE010-WRITE-ONE.
043000     MOVE SPACES TO REG-LICEOUT
043100     MOVE WS-OUT-AGR-NAME(WS-IDX)     TO LICE-AGR-NAME
043200     MOVE WS-OUT-OBJECT(WS-IDX)       TO LICE-OBJECT
043300     MOVE WS-OUT-TTEXT(WS-IDX)        TO LICE-TTEXT
043400     MOVE WS-OUT-FIELD(WS-IDX)        TO LICE-FIELD
043500     MOVE WS-OUT-LOW(WS-IDX)          TO LICE-LOW
043600     MOVE WS-OUT-HIGH(WS-IDX)         TO LICE-HIGH
043700     MOVE WS-OUT-CLASSIF-S4(WS-IDX)   TO LICE-CLASSIF-S4
043800     MOVE WS-OUT-AGR-TEXT(WS-IDX)     TO LICE-AGR-TEXT
043900     MOVE WS-OUT-AGR-CLASSIF(WS-IDX)  TO LICE-AGR-CLASSIF
044000     MOVE WS-OUT-AGR-RATIO(WS-IDX)    TO LICE-AGR-RATIO
044100     MOVE WS-OUT-AGR-OBJECTS(WS-IDX)  TO LICE-AGR-OBJECTS
044200     MOVE WS-OUT-AGR-USERS(WS-IDX)    TO LICE-AGR-USERS
044300     WRITE REG-LICEOUT.
044400*-----------------------------------------------------------------*
044500* FUE010-REPORT-RESULT - DEVOLVE AO CHAMADOR AS CONTAGENS E O      *
044600* CODIGO DE RETORNO DE SUCESSO (PASSO 8 - TOTAIS DE CONTROLE).     *
044700*-----------------------------------------------------------------*
044800 FUE010-REPORT-RESULT.
044900     MOVE WS-DETAIL-TOTAL TO FUE-REC-COUNT
045000     MOVE WS-TRUNC-COUNT  TO FUE-TRUNC-COUNT
045100     MOVE ZERO TO FUE-RETURN-CODE
045200     MOVE ZERO TO FUE-ERROR-ROW
045300     MOVE SPACES TO FUE-RETURN-MSG.
045400 FUE010-REPORT-RESULT-EXIT.
045500     EXIT.
